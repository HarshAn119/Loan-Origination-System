000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK    LOANREC                                         *
000400*   SYSTEM      LNORIG - LOAN ORIGINATION BATCH SYSTEM          *
000500*   DESCRIPTION LAYOUT OF THE LOAN APPLICATION / LOAN STATE     *
000600*               RECORD.  ONE RECORD PER LOAN, CARRIED ON        *
000700*               LOAN-FILE (INPUT) AND LOAN-OUT-FILE (OUTPUT).   *
000800*               THE SAME LAYOUT IS USED WHILE THE LOAN MOVES    *
000900*               THROUGH APPLIED, SYSTEM DECISION, REVIEW AND    *
001000*               AGENT DECISION - ONLY LR-STATUS AND THE         *
001100*               ASSOCIATED FIELDS CHANGE.                       *
001200*   RECORD LEN  220 BYTES, FIXED, LINE SEQUENTIAL.              *
001300*                                                               *
001400*   CHANGE LOG                                                  *
001500*   ----------------------------------------------------------- *
001600*   19MAY86 RTW  ORIGINAL LAYOUT LAID DOWN FOR CONSUMER LOAN     *
001700*                PROCESSING CONVERSION FROM CARD FILES.         *
001800*   03NOV88 RTW  ADDED LR-ASSIGNED-AGENT-ID WHEN REVIEW DESK     *
001900*                WAS AUTOMATED (REQ LN-88-114).                 *
002000*   22FEB91 CDH  WIDENED LR-DECISION-REASON TO 60 BYTES, PRIOR   *
002100*                40-BYTE REASON WAS BEING TRUNCATED ON PRINT.    *
002200*   14JUN95 CDH  SPLIT LR-DECISION-REASON INTO LR-REASON-FIRST-  *
002300*                WORD / LR-REASON-REMAINDER (REDEFINES) SO THE   *
002400*                RULE-CODE WORD CAN BE ISOLATED ON THE AUDIT     *
002500*                LISTING (REQ LN-95-041).                       *
002600*   09SEP99 PLM  Y2K - REVIEWED, NO DATE FIELDS ON THIS RECORD,  *
002700*                NO CHANGE REQUIRED.                             *
002800*   26JUL03 PLM  ADDED LR-LOAN-ID-PARTS REDEFINES FOR THE NEW    *
002900*                LOAN NUMBER AUDIT TRACE ROUTINE.                *
003000*****************************************************************
003100 01  loan-record.
003200*--------------------------------------------------------------*
003300*    LOAN IDENTIFICATION AND CUSTOMER INFORMATION               *
003400*--------------------------------------------------------------*
003500     05  lr-loan-id                      PIC X(13).
003600     05  lr-customer-name                PIC X(30).
003700     05  lr-customer-phone               PIC X(15).
003800*--------------------------------------------------------------*
003900*    LOAN AMOUNT AND TYPE                                       *
004000*--------------------------------------------------------------*
004100     05  lr-loan-amount                  PIC 9(09)V99.
004200     05  lr-loan-type                    PIC X(10).
004300         88  lr-type-personal                  VALUE "PERSONAL  ".
004400         88  lr-type-home                      VALUE "HOME      ".
004500         88  lr-type-auto                      VALUE "AUTO      ".
004600         88  lr-type-business                  VALUE "BUSINESS  ".
004700*--------------------------------------------------------------*
004800*    LOAN STATUS - SET BY THE INTAKE, RULE-ENGINE AND AGENT-    *
004900*    DECISION PASSES.  88-LEVELS BELOW GROUP THE SIX VALUES     *
005000*    INTO THE APPROVED / REJECTED / FINAL / REVIEW CLASSES      *
005100*    USED THROUGHOUT THE BATCH FLOW.                            *
005200*--------------------------------------------------------------*
005300     05  lr-status                       PIC X(20).
005400         88  lr-st-applied           VALUE "APPLIED             ".
005500         88  lr-st-approved-system   VALUE "APPROVED-SYSTEM     ".
005600         88  lr-st-rejected-system   VALUE "REJECTED-SYSTEM     ".
005700         88  lr-st-under-review      VALUE "UNDER-REVIEW        ".
005800         88  lr-st-approved-agent    VALUE "APPROVED-AGENT      ".
005900         88  lr-st-rejected-agent    VALUE "REJECTED-AGENT      ".
006000         88  lr-approved           VALUES "APPROVED-SYSTEM     "
006100                                           "APPROVED-AGENT      ".
006200         88  lr-rejected           VALUES "REJECTED-SYSTEM     "
006300                                           "REJECTED-AGENT      ".
006400         88  lr-final              VALUES "APPROVED-SYSTEM     "
006500                                           "REJECTED-SYSTEM     "
006600                                           "APPROVED-AGENT      "
006700                                           "REJECTED-AGENT      ".
006800*--------------------------------------------------------------*
006900*    REVIEW ASSIGNMENT AND DECISION NARRATIVE                   *
007000*--------------------------------------------------------------*
007100     05  lr-assigned-agent-id            PIC X(09).
007200     05  lr-decision-reason              PIC X(60).
007300*--------------------------------------------------------------*
007400*    RESERVE FOR FUTURE EXPANSION                               *
007500*--------------------------------------------------------------*
007600     05  FILLER                          PIC X(52).
007700
007800*****************************************************************
007900*   ALTERNATE VIEWS OF LOAN-RECORD                              *
008000*****************************************************************
008100 01  lr-loan-id-parts  REDEFINES  lr-loan-id.
008200     05  lr-id-prefix                    PIC X(05).
008300     05  lr-id-sequence                  PIC X(08).
008400
008500 01  lr-customer-name-parts  REDEFINES  lr-customer-name.
008600     05  lr-cust-name-first-half         PIC X(15).
008700     05  lr-cust-name-second-half        PIC X(15).
008800
008900 01  lr-decision-reason-parts  REDEFINES  lr-decision-reason.
009000     05  lr-reason-first-word            PIC X(20).
009100     05  lr-reason-remainder             PIC X(40).
