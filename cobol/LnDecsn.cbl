000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LnDecsn.
000300 AUTHOR.        C D HANRATTY.
000400 INSTALLATION.  LENDER DATA CENTER - LOAN SERVICING DIVISION.
000500 DATE-WRITTEN.  14FEB1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800
000900*****************************************************************
001000*                                                               *
001100*   PROGRAM LNDECSN                                             *
001200*   PART OF THE LNORIG LOAN ORIGINATION BATCH SYSTEM.            *
001300*                                                                *
001400*   FIRST NIGHTLY PASS AGAINST LOAN-FILE.  APPLIES THE           *
001500*   AUTOMATIC APPROVAL / REJECTION THRESHOLD RULES TO EVERY      *
001600*   LOAN CARRYING STATUS APPLIED, AND FOR EVERY LOAN THE RULES   *
001700*   SEND TO REVIEW, SEARCHES THE AGENT MASTER (LOADED ONCE INTO  *
001800*   A TABLE AT THE START OF THE RUN) FOR A QUALIFIED REVIEW      *
001900*   AGENT AND ASSIGNS THE LOAN TO THAT AGENT.  LOANS ALREADY     *
002000*   PAST APPLIED ARE COPIED THROUGH UNCHANGED.  OPENS AND        *
002100*   BEGINS REPORT-FILE, WHICH LNAGNDEC AND LNSTATRP EXTEND       *
002200*   LATER IN THE SAME RUN.                                      *
002300*                                                                *
002400*   NOTE ON AGENT SELECTION - THE REVIEW DESK ONCE ASKED FOR A   *
002500*   RANDOM PICK AMONG QUALIFIED AGENTS TO LEVEL THE LOAD.  THIS  *
002600*   SHOP RUNS BATCH, NOT ON-LINE, SO THE RANDOM PICK IS NOT      *
002700*   REPRODUCIBLE FOR RERUN/AUDIT PURPOSES.  THE 17OCT94 CHANGE   *
002800*   BELOW REPLACED IT WITH THE FIRST QUALIFIED AGENT IN TABLE    *
002900*   ORDER (THE ORDER AGENT-FILE WAS BUILT IN BY AGTSEED) - SAME  *
003000*   RESULT EVERY RUN, EASIER TO EXPLAIN ON AN AUDIT.             *
003100*                                                                *
003200*   CHANGE LOG                                                  *
003300*   ----------------------------------------------------------- *
003400*   14FEB91 CDH  ORIGINAL PROGRAM - THRESHOLD RULES FOR AUTO,    *
003500*                HOME AND PERSONAL LOANS (REQ LN-91-002).       *
003600*   30JUL92 CDH  ADDED THE BUSINESS LOAN THRESHOLD RULE WHEN     *
003700*                COMMERCIAL LENDING CAME ON THE SYSTEM.          *
003800*   03NOV92 RTW  ADDED THE AGENT ASSIGNMENT SEARCH AND THE       *
003900*                MANAGER ESCALATION NOTICE (REQ LN-92-118).      *
004000*   17OCT94 CDH  DROPPED THE RANDOM AGENT PICK, REPLACED WITH    *
004100*                FIRST-QUALIFIED-IN-TABLE-ORDER SELECTION - SEE  *
004200*                NOTE ABOVE (REQ LN-94-077).                     *
004300*   06JUN96 CDH  ADDED THE MINIMUM LOAN AMOUNT REJECTION RULE,   *
004400*                REVIEW DESK WAS SEEING TOO MANY NUISANCE LOANS. *
004500*   14MAR98 CDH  ADDED THE MAXIMUM LOAN AMOUNT REJECTION RULE    *
004600*                (REQ LN-98-009).                                *
004700*   09SEP99 PLM  Y2K - REVIEWED PROGRAM AND ALL COPYBOOKS USED  *
004800*                BY THIS PROGRAM, NO TWO-DIGIT YEAR FIELDS       *
004900*                FOUND, NO CHANGE REQUIRED.                      *
005000*   11JAN02 PLM  ADDED CONTROL TOTAL DISPLAY AT END OF RUN FOR   *
005100*                OPERATIONS RECONCILIATION (REQ LN-02-004).      *
005200*   09AUG26 RTW  ADDED THE PROCESSING-STARTED / PROCESSING-      *
005300*                COMPLETED NOTICE PAIR AROUND THE RULE-ENGINE    *
005400*                AND ASSIGNMENT-ENGINE CALLS, AND REPLACED THE   *
005500*                AD HOC OPEN STATUS DISPLAYS WITH A DECLARATIVES *
005600*                FILE-STATUS HANDLER FOR EACH FILE - THE REVIEW  *
005700*                DESK WANTED THE SAME START/END TRACE ON EVERY   *
005800*                LOAN THAT THE OLD ON-LINE INTAKE SCREEN USED TO *
005900*                WRITE TO ITS OWN LOG (REQ LN-26-014).           *
006000*   09AUG26 RTW  220000/400000 WERE DECIDING SPECIALIZATION      *
006100*                ELIGIBILITY ONE TABLE ROW AT A TIME, SO A       *
006200*                GENERALIST AHEAD OF A TRUE SPECIALIST IN TABLE  *
006300*                ORDER COULD WIN A LOAN THE SPECIALIST SHOULD    *
006400*                HAVE HAD.  ADDED 390000 TO SCAN ALL ELIGIBLE    *
006500*                ROWS FIRST AND SET WS-ANY-SPECIALIST-FOUND, SO  *
006600*                400000 ONLY ACCEPTS A GENERALIST WHEN NO        *
006700*                SPECIALIST QUALIFIES (REQ LN-26-015).           *
006800*****************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS top-of-form.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT loan-file ASSIGN TO LOANFILE
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS fs-loan-file.
008000
008100     SELECT loan-out-file ASSIGN TO LOANOUT
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS fs-loan-out-file.
008400
008500     SELECT agent-file ASSIGN TO AGENTFIL
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS  IS fs-agent-file.
008800
008900     SELECT report-file ASSIGN TO RPTFILE
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS fs-report-file.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  loan-file
009600     LABEL RECORD IS STANDARD
009700     RECORD CONTAINS 220 CHARACTERS.
009800 COPY LOANREC.
009900
010000 FD  loan-out-file
010100     LABEL RECORD IS STANDARD
010200     RECORD CONTAINS 220 CHARACTERS.
010300 COPY LOANREC REPLACING ==loan-record== BY ==loan-out-record==
010400                        ==lr-==         BY ==lo-==.
010500
010600 FD  agent-file
010700     LABEL RECORD IS STANDARD
010800     RECORD CONTAINS 155 CHARACTERS.
010900 COPY AGNTREC.
011000
011100 FD  report-file
011200     LABEL RECORD IS STANDARD
011300     RECORD CONTAINS 80 CHARACTERS.
011400 COPY RPTLINE.
011500
011600 WORKING-STORAGE SECTION.
011700 77  fs-loan-file                    PIC X(02)  VALUE ZEROES.
011800 77  fs-loan-out-file                PIC X(02)  VALUE ZEROES.
011900 77  fs-agent-file                   PIC X(02)  VALUE ZEROES.
012000 77  fs-report-file                  PIC X(02)  VALUE ZEROES.
012100
012200 78  cte-01                                      VALUE 01.
012300 78  cte-04                                      VALUE 04.
012400 78  cte-zero                                    VALUE 0.
012500
012600*--------------------------------------------------------------*
012700*    RUN SWITCHES                                               *
012800*--------------------------------------------------------------*
012900 01  ws-lndecsn-switches.
013000     05  ws-loan-eof-sw              PIC X(01)  VALUE "N".
013100         88  ws-loan-eof                        VALUE "Y".
013200     05  ws-agent-eof-sw             PIC X(01)  VALUE "N".
013300         88  ws-agent-eof                       VALUE "Y".
013400     05  ws-agent-found-sw           PIC X(01)  VALUE "N".
013500         88  ws-agent-found                     VALUE "Y".
013600         88  ws-agent-not-found                 VALUE "N".
013700     05  ws-spec-match-sw            PIC X(01)  VALUE "N".
013800         88  ws-spec-matched                    VALUE "Y".
013900     05  ws-spec-list-blank-sw       PIC X(01)  VALUE "N".
014000         88  ws-spec-list-blank                 VALUE "Y".
014100     05  ws-any-specialist-sw        PIC X(01)  VALUE "N".
014200         88  ws-any-specialist-found             VALUE "Y".
014300     05  FILLER                      PIC X(04)  VALUE SPACES.
014400
014500*--------------------------------------------------------------*
014600*    RUN CONTROL TOTALS - DISPLAYED AT END OF RUN AND ECHOED    *
014700*    BY LNSTATRP ON THE COMBINED CONTROL TOTALS SECTION.        *
014800*--------------------------------------------------------------*
014900 01  ws-lndecsn-counters.
015000     05  ws-loans-read               PIC 9(07)  COMP VALUE ZEROES.
015100     05  ws-loans-approved           PIC 9(07)  COMP VALUE ZEROES.
015200     05  ws-loans-rejected           PIC 9(07)  COMP VALUE ZEROES.
015300     05  ws-loans-to-review          PIC 9(07)  COMP VALUE ZEROES.
015400     05  ws-loans-copied-through     PIC 9(07)  COMP VALUE ZEROES.
015500     05  ws-agent-count              PIC 9(04)  COMP VALUE ZEROES.
015600     05  ws-agent-count-display  REDEFINES  ws-agent-count
015700                                     PIC 9(04).
015800     05  FILLER                      PIC X(08)  VALUE SPACES.
015900
016000*--------------------------------------------------------------*
016100*    AGENT MASTER TABLE - LOADED ONCE FROM AGENT-FILE BY        *
016200*    300000-BEGIN-LOAD-AGENT-TABLE, SEARCHED BY THE ASSIGNMENT  *
016300*    ENGINE FOR EVERY LOAN THE RULE ENGINE SENDS TO REVIEW.     *
016400*--------------------------------------------------------------*
016500 01  ws-agent-table-area.
016600     05  ws-agent-table  OCCURS 1 TO 50 TIMES
016700                          DEPENDING ON ws-agent-count
016800                          INDEXED BY idx-agent-table.
016900         10  ws-tbl-agent-id          PIC X(09).
017000         10  ws-tbl-agent-name        PIC X(30).
017100         10  ws-tbl-agent-status      PIC X(10).
017200             88  ws-tbl-agent-active       VALUE "ACTIVE    ".
017300         10  ws-tbl-manager-id        PIC X(09).
017400         10  ws-tbl-max-loan-amount   PIC 9(09)V99.
017500             88  ws-tbl-cap-unlimited      VALUE ZEROES.
017600         10  ws-tbl-specializations   PIC X(40).
017700         10  FILLER                   PIC X(05).
017800
017900*--------------------------------------------------------------*
018000*    SPECIALIZATION LIST BROKEN OUT INTO A FOUR-WORD TABLE BY   *
018100*    410000-BEGIN-RESTRICT-BY-SPECIALIZATION SO THE LOAN TYPE   *
018200*    CAN BE COMPARED WORD-FOR-WORD RATHER THAN AS A SUBSTRING.  *
018300*--------------------------------------------------------------*
018400 01  ws-spec-word-area.
018500     05  ws-spec-word  OCCURS 4 TIMES INDEXED BY idx-spec-word
018600                                       PIC X(10).
018700*--------------------------------------------------------------*
018800*    WHOLE-FIELD VIEW OF THE SPECIALIZATION WORD TABLE, USED    *
018900*    ONLY TO ECHO THE RAW LIST ON THE NO-AGENT-QUALIFIED        *
019000*    DIAGNOSTIC LINE BELOW.                                      *
019100*--------------------------------------------------------------*
019200 01  ws-spec-word-display  REDEFINES  ws-spec-word-area.
019300     05  ws-spec-word-text               PIC X(40).
019400
019500*--------------------------------------------------------------*
019600*    WORK FIELDS FOR THE ASSIGNMENT ENGINE AND THE NOTIFICATION *
019700*    LINE BUILDERS.                                             *
019800*--------------------------------------------------------------*
019900 01  ws-assignment-work-area.
020000     05  ws-eligible-agent-idx       PIC 9(04)  COMP VALUE ZEROES.
020100     05  ws-eligible-agent-idx-ed  REDEFINES
020200         ws-eligible-agent-idx       PIC 9(04).
020300     05  FILLER                      PIC X(06)  VALUE SPACES.
020400
020500 01  ws-report-edit-area.
020600     05  ws-rpt-amount-edit          PIC ZZZ,ZZZ,ZZ9.99.
020700     05  FILLER                      PIC X(06)  VALUE SPACES.
020800
020900*--------------------------------------------------------------*
021000*    RUN CONTROL TOTALS DISPLAY LINE - COMP COUNTERS ABOVE ARE  *
021100*    MOVED HERE SO THEY DISPLAY AS ORDINARY DIGITS ON THE JOB   *
021200*    LOG RATHER THAN AS BINARY.                                  *
021300*--------------------------------------------------------------*
021400 01  ws-counter-display.
021500     05  ws-cd-read                  PIC 9(07).
021600     05  ws-cd-approved              PIC 9(07).
021700     05  ws-cd-rejected              PIC 9(07).
021800     05  ws-cd-to-review             PIC 9(07).
021900     05  FILLER                      PIC X(21).
022000
022100 PROCEDURE DIVISION.
022200 DECLARATIVES.
022300 Loan-File-Handler SECTION.
022400     USE AFTER ERROR PROCEDURE ON loan-file.
022500 loan-file-status-check.
022600     DISPLAY "LNDECSN - LOAN-FILE I/O ERROR. STATUS: "
022700             fs-loan-file.
022800
022900 Loan-Out-File-Handler SECTION.
023000     USE AFTER ERROR PROCEDURE ON loan-out-file.
023100 loan-out-file-status-check.
023200     DISPLAY "LNDECSN - LOAN-OUT-FILE I/O ERROR. STATUS: "
023300             fs-loan-out-file.
023400
023500 Agent-File-Handler SECTION.
023600     USE AFTER ERROR PROCEDURE ON agent-file.
023700 agent-file-status-check.
023800     DISPLAY "LNDECSN - AGENT-FILE I/O ERROR. STATUS: "
023900             fs-agent-file.
024000
024100 Report-File-Handler SECTION.
024200     USE AFTER ERROR PROCEDURE ON report-file.
024300 report-file-status-check.
024400     DISPLAY "LNDECSN - REPORT-FILE I/O ERROR. STATUS: "
024500             fs-report-file.
024600 END DECLARATIVES.
024700
024800 MAIN-PARAGRAPH.
024900     PERFORM 100000-begin-open-files
025000        THRU 100000-end-open-files
025100
025200     PERFORM 300000-begin-load-agent-table
025300        THRU 300000-end-load-agent-table
025400       VARYING idx-agent-table
025500          FROM cte-01           BY cte-01
025600         UNTIL ws-agent-eof
025700
025800     PERFORM 200000-begin-process-loan-file
025900        THRU 200000-end-process-loan-file
026000       UNTIL ws-loan-eof
026100
026200     PERFORM 900000-begin-close-files
026300        THRU 900000-end-close-files
026400
026500     STOP RUN.
026600
026700*--------------------------------------------------------------*
026800*    100000 - OPEN INPUT/OUTPUT FILES, START THE REPORT FILE   *
026900*--------------------------------------------------------------*
027000 100000-begin-open-files.
027100     OPEN INPUT  loan-file
027200     OPEN INPUT  agent-file
027300     OPEN OUTPUT loan-out-file
027400     OPEN OUTPUT report-file.
027500 100000-end-open-files.
027600     EXIT.
027700
027800*--------------------------------------------------------------*
027900*    200000 - MAIN LOAN-FILE PROCESSING LOOP.  APPLIED LOANS    *
028000*    ARE RUN THROUGH THE RULE ENGINE AND, IF SENT TO REVIEW,    *
028100*    THROUGH THE ASSIGNMENT ENGINE.  ALL OTHER STATUSES ARE     *
028200*    COPIED THROUGH UNCHANGED.  09AUG26 RTW - BRACKETED THE     *
028300*    RULE/ASSIGNMENT ENGINE CALLS WITH THE PROCESSING-STARTED / *
028400*    PROCESSING-COMPLETED NOTICE PAIR (REQ LN-26-014).          *
028500*--------------------------------------------------------------*
028600 200000-begin-process-loan-file.
028700     READ loan-file
028800         AT END
028900             SET ws-loan-eof          TO TRUE
029000         NOT AT END
029100             ADD cte-01               TO ws-loans-read
029200             IF lr-st-applied
029300                 PERFORM 205000-begin-write-processing-started
029400                    THRU 205000-end-write-processing-started
029500                 PERFORM 210000-begin-apply-business-rules
029600                    THRU 210000-end-apply-business-rules
029700                 IF lr-st-under-review
029800                     PERFORM 220000-begin-run-agent-assignment
029900                        THRU 220000-end-run-agent-assignment
030000                     ADD cte-01       TO ws-loans-to-review
030100                 ELSE
030200                     PERFORM 230000-begin-write-decision-notice
030300                        THRU 230000-end-write-decision-notice
030400                 END-IF
030500                 PERFORM 206000-begin-write-processing-completed
030600                    THRU 206000-end-write-processing-completed
030700             ELSE
030800                 ADD cte-01           TO ws-loans-copied-through
030900             END-IF
031000             MOVE loan-record         TO loan-out-record
031100             WRITE loan-out-record
031200     END-READ.
031300 200000-end-process-loan-file.
031400     EXIT.
031500
031600*--------------------------------------------------------------*
031700*    205000 - WRITE THE PROCESSING-STARTED NOTICE FOR A LOAN    *
031800*    ABOUT TO ENTER THE RULE ENGINE.  09AUG26 RTW - ADDED       *
031900*    (REQ LN-26-014).                                           *
032000*--------------------------------------------------------------*
032100 205000-begin-write-processing-started.
032200     MOVE SPACES                       TO rpt-print-line
032300     STRING "LOAN " lr-loan-id " PROCESSING STARTED"
032400         DELIMITED BY SIZE
032500         INTO rpt-print-line
032600     END-STRING
032700     WRITE rpt-print-line.
032800 205000-end-write-processing-started.
032900     EXIT.
033000
033100*--------------------------------------------------------------*
033200*    206000 - WRITE THE PROCESSING-COMPLETED NOTICE, ONCE THE   *
033300*    LOAN HAS EITHER REACHED A FINAL SYSTEM DECISION OR BEEN    *
033400*    SENT TO REVIEW AND, IF QUALIFIED, ASSIGNED TO AN AGENT.     *
033500*    09AUG26 RTW - ADDED (REQ LN-26-014).                        *
033600*--------------------------------------------------------------*
033700 206000-begin-write-processing-completed.
033800     MOVE SPACES                       TO rpt-print-line
033900     STRING "LOAN " lr-loan-id " PROCESSING COMPLETED"
034000         DELIMITED BY SIZE
034100         INTO rpt-print-line
034200     END-STRING
034300     WRITE rpt-print-line.
034400 206000-end-write-processing-completed.
034500     EXIT.
034600
034700*--------------------------------------------------------------*
034800*    210000 - THE SEVEN-RULE AUTOMATIC APPROVAL/REJECTION       *
034900*    TABLE.  RULES ARE CHECKED IN THE ORDER LISTED BELOW - THE  *
035000*    FIRST RULE THAT MATCHES DECIDES THE LOAN.  THE OVER-LIMIT  *
035100*    REVIEW RULES (1-4) ARE CHECKED AHEAD OF THE ACROSS-THE-    *
035200*    BOARD TOO-SMALL / TOO-LARGE REJECTION RULES (5-6) SO A     *
035300*    LARGE AUTO LOAN GOES TO REVIEW RATHER THAN BEING REJECTED  *
035400*    OUTRIGHT.                                                  *
035500*    06JUN96 CDH - ADDED THE TOO-SMALL REJECTION RULE.           *
035600*    14MAR98 CDH - ADDED THE TOO-LARGE REJECTION RULE.           *
035700*--------------------------------------------------------------*
035800 210000-begin-apply-business-rules.
035900     EVALUATE TRUE
036000         WHEN lr-type-auto
036100          AND lr-loan-amount GREATER 50000.00
036200             SET lr-st-under-review      TO TRUE
036300        MOVE "AUTO LOAN AMOUNT EXCEEDS AUTOMATIC APPROVAL LIMIT"
036400          TO lr-decision-reason
036500
036600         WHEN lr-type-business
036700          AND lr-loan-amount GREATER 100000.00
036800             SET lr-st-under-review      TO TRUE
036900   MOVE "BUSINESS LOAN AMOUNT EXCEEDS AUTOMATIC APPROVAL LIMIT"
037000     TO lr-decision-reason
037100
037200         WHEN lr-type-home
037300          AND lr-loan-amount GREATER 200000.00
037400             SET lr-st-under-review      TO TRUE
037500        MOVE "HOME LOAN AMOUNT EXCEEDS AUTOMATIC APPROVAL LIMIT"
037600          TO lr-decision-reason
037700
037800         WHEN lr-type-personal
037900          AND lr-loan-amount GREATER 25000.00
038000             SET lr-st-under-review      TO TRUE
038100   MOVE "PERSONAL LOAN AMOUNT EXCEEDS AUTOMATIC APPROVAL LIMIT"
038200     TO lr-decision-reason
038300
038400         WHEN lr-loan-amount LESS 1000.00
038500             SET lr-st-rejected-system   TO TRUE
038600             MOVE "LOAN AMOUNT TOO SMALL FOR PROCESSING"
038700                                          TO lr-decision-reason
038800
038900         WHEN lr-loan-amount GREATER 1000000.00
039000             SET lr-st-rejected-system   TO TRUE
039100             MOVE "LOAN AMOUNT EXCEEDS MAXIMUM LIMIT"
039200                                          TO lr-decision-reason
039300
039400         WHEN OTHER
039500             SET lr-st-approved-system   TO TRUE
039600             MOVE "LOAN MEETS AUTOMATIC APPROVAL CRITERIA"
039700                                          TO lr-decision-reason
039800     END-EVALUATE
039900
040000     IF lr-st-approved-system
040100         ADD cte-01                   TO ws-loans-approved
040200     END-IF
040300     IF lr-st-rejected-system
040400         ADD cte-01                   TO ws-loans-rejected
040500     END-IF.
040600 210000-end-apply-business-rules.
040700     EXIT.
040800
040900*--------------------------------------------------------------*
041000*    220000 - AGENT ASSIGNMENT ENGINE.  RUNS 390000 FIRST TO    *
041100*    FIND OUT WHETHER ANY ELIGIBLE AGENT SPECIALIZES IN THE     *
041200*    LOAN TYPE, THEN RUNS 400000 TO SELECT THE FIRST ELIGIBLE   *
041300*    AGENT IN TABLE ORDER - A GENERALIST IS ONLY ACCEPTABLE      *
041400*    WHEN 390000 FOUND NO SPECIALIST.  IF NO AGENT QUALIFIES    *
041500*    THE LOAN STAYS UNDER-REVIEW UNASSIGNED.                     *
041600*    09AUG26 RTW - SPLIT THE OLD SINGLE-PASS SEARCH INTO THE     *
041700*    390000/400000 TWO-PASS FORM (REQ LN-26-015).                *
041800*--------------------------------------------------------------*
041900 220000-begin-run-agent-assignment.
042000     MOVE SPACES                      TO lr-assigned-agent-id
042100     SET ws-agent-not-found           TO TRUE
042200     MOVE "N"                         TO ws-any-specialist-sw
042300     MOVE cte-zero                    TO ws-eligible-agent-idx
042400
042500     PERFORM 390000-begin-scan-for-any-specialist
042600        THRU 390000-end-scan-for-any-specialist
042700       VARYING idx-agent-table
042800          FROM cte-01                 BY cte-01
042900         UNTIL idx-agent-table GREATER ws-agent-count
043000
043100     PERFORM 400000-begin-select-eligible-agent
043200        THRU 400000-end-select-eligible-agent
043300       VARYING idx-agent-table
043400          FROM cte-01                 BY cte-01
043500         UNTIL idx-agent-table GREATER ws-agent-count
043600            OR ws-agent-found
043700
043800     IF ws-agent-found
043900         MOVE ws-tbl-agent-id (ws-eligible-agent-idx)
044000                                       TO lr-assigned-agent-id
044100         PERFORM 240000-begin-write-assignment-notice
044200            THRU 240000-end-write-assignment-notice
044300     END-IF.
044400 220000-end-run-agent-assignment.
044500     EXIT.
044600
044700*--------------------------------------------------------------*
044800*    390000 - FIRST PASS OVER THE AGENT TABLE.  FOR EVERY ROW   *
044900*    THAT IS ACTIVE AND HAS ENOUGH CAPACITY, RUNS 410000 TO SEE *
045000*    WHETHER THE ROW SPECIALIZES IN THE LOAN TYPE.  IF ANY ROW  *
045100*    DOES, WS-ANY-SPECIALIST-FOUND IS SET SO 400000 KNOWS A     *
045200*    GENERALIST MUST NOT BE SELECTED.  09AUG26 RTW - ADDED       *
045300*    (REQ LN-26-015).                                            *
045400*--------------------------------------------------------------*
045500 390000-begin-scan-for-any-specialist.
045600     IF ws-tbl-agent-active (idx-agent-table)
045700        AND (ws-tbl-cap-unlimited (idx-agent-table)
045800             OR ws-tbl-max-loan-amount (idx-agent-table)
045900                  NOT LESS lr-loan-amount)
046000         PERFORM 410000-begin-restrict-by-specialization
046100            THRU 410000-end-restrict-by-specialization
046200         IF ws-spec-matched
046300             SET ws-any-specialist-found  TO TRUE
046400         END-IF
046500     END-IF.
046600 390000-end-scan-for-any-specialist.
046700     EXIT.
046800
046900*--------------------------------------------------------------*
047000*    400000 - SECOND PASS.  TEST ONE AGENT-TABLE ROW FOR        *
047100*    ELIGIBILITY: STATUS ACTIVE AND CAPACITY UNLIMITED OR       *
047200*    SUFFICIENT, RE-TESTED BY 410000 FOR A SPECIALIZATION       *
047300*    MATCH.  A SPECIALIST MATCH ALWAYS QUALIFIES.  A BLANK      *
047400*    (GENERALIST) SPECIALIZATION LIST ONLY QUALIFIES WHEN       *
047500*    390000 FOUND NO SPECIALIST FOR THIS LOAN TYPE ANYWHERE IN  *
047600*    THE TABLE.                                                  *
047700*    17OCT94 CDH - TAKES THE FIRST QUALIFIED ROW IN TABLE ORDER  *
047800*    INSTEAD OF PICKING A RANDOM ONE - SEE PROGRAM BANNER.       *
047900*    09AUG26 RTW - GENERALIST ACCEPTANCE NOW GATED BY 390000'S   *
048000*    WS-ANY-SPECIALIST-FOUND SWITCH (REQ LN-26-015).             *
048100*--------------------------------------------------------------*
048200 400000-begin-select-eligible-agent.
048300     IF ws-tbl-agent-active (idx-agent-table)
048400        AND (ws-tbl-cap-unlimited (idx-agent-table)
048500             OR ws-tbl-max-loan-amount (idx-agent-table)
048600                  NOT LESS lr-loan-amount)
048700         PERFORM 410000-begin-restrict-by-specialization
048800            THRU 410000-end-restrict-by-specialization
048900         IF ws-spec-matched
049000            OR (ws-spec-list-blank
049100                AND NOT ws-any-specialist-found)
049200             MOVE idx-agent-table      TO ws-eligible-agent-idx
049300             SET ws-agent-found        TO TRUE
049400         END-IF
049500     END-IF.
049600 400000-end-select-eligible-agent.
049700     EXIT.
049800
049900*--------------------------------------------------------------*
050000*    410000 - BREAK THE CANDIDATE'S SPECIALIZATION LIST INTO    *
050100*    UP TO FOUR COMMA-SEPARATED WORDS AND COMPARE EACH ONE TO   *
050200*    THE LOAN TYPE.  A CANDIDATE WITH NO SPECIALIZATIONS LISTED *
050300*    IS TREATED AS A GENERALIST AND MAY TAKE ANY LOAN TYPE.     *
050400*--------------------------------------------------------------*
050500 410000-begin-restrict-by-specialization.
050600     SET ws-spec-list-blank-sw      TO FALSE
050700     MOVE "N"                       TO ws-spec-match-sw
050800     MOVE SPACES                    TO ws-spec-word (1)
050900                                       ws-spec-word (2)
051000                                       ws-spec-word (3)
051100                                       ws-spec-word (4)
051200
051300     IF ws-tbl-specializations (idx-agent-table) EQUAL SPACES
051400         SET ws-spec-list-blank      TO TRUE
051500     ELSE
051600         UNSTRING ws-tbl-specializations (idx-agent-table)
051700             DELIMITED BY ","
051800             INTO ws-spec-word (1)
051900                  ws-spec-word (2)
052000                  ws-spec-word (3)
052100                  ws-spec-word (4)
052200         END-UNSTRING
052300
052400         DISPLAY "LNDECSN - SPECIALIZATIONS SCANNED: "
052500                 ws-spec-word-text
052600
052700         PERFORM 420000-begin-compare-spec-word
052800            THRU 420000-end-compare-spec-word
052900           VARYING idx-spec-word
053000              FROM cte-01           BY cte-01
053100             UNTIL idx-spec-word GREATER cte-04
053200                OR ws-spec-matched
053300     END-IF.
053400 410000-end-restrict-by-specialization.
053500     EXIT.
053600
053700*--------------------------------------------------------------*
053800*    420000 - COMPARE ONE SPECIALIZATION WORD TO THE LOAN TYPE. *
053900*--------------------------------------------------------------*
054000 420000-begin-compare-spec-word.
054100     IF ws-spec-word (idx-spec-word) EQUAL lr-loan-type
054200         SET ws-spec-matched         TO TRUE
054300     END-IF.
054400 420000-end-compare-spec-word.
054500     EXIT.
054600
054700*--------------------------------------------------------------*
054800*    230000 - WRITE THE CUSTOMER APPROVAL OR REJECTION NOTICE   *
054900*    FOR A LOAN THAT REACHED A FINAL SYSTEM DECISION THIS PASS. *
055000*--------------------------------------------------------------*
055100 230000-begin-write-decision-notice.
055200     MOVE lr-loan-amount               TO ws-rpt-amount-edit
055300     MOVE SPACES                       TO rpt-print-line
055400
055500     IF lr-st-approved-system
055600         STRING "LOAN " lr-loan-id " APPROVED FOR "
055700                lr-customer-name " - AMOUNT " ws-rpt-amount-edit
055800             DELIMITED BY SIZE
055900             INTO rpt-print-line
056000         END-STRING
056100     ELSE
056200         STRING "LOAN " lr-loan-id " REJECTED FOR "
056300                lr-customer-name " - REASON "
056400                lr-decision-reason
056500             DELIMITED BY SIZE
056600             INTO rpt-print-line
056700         END-STRING
056800     END-IF
056900
057000     WRITE rpt-print-line.
057100 230000-end-write-decision-notice.
057200     EXIT.
057300
057400*--------------------------------------------------------------*
057500*    240000 - WRITE THE AGENT ASSIGNMENT NOTICE AND, IF THE     *
057600*    ASSIGNED AGENT REPORTS TO A MANAGER, THE MANAGER'S         *
057700*    ESCALATION COPY.                                            *
057800*--------------------------------------------------------------*
057900 240000-begin-write-assignment-notice.
058000     MOVE lr-loan-amount                TO ws-rpt-amount-edit
058100     MOVE SPACES                        TO rpt-print-line
058200     STRING "LOAN " lr-loan-id " ASSIGNED TO AGENT "
058300            ws-tbl-agent-name (ws-eligible-agent-idx)
058400            " - CUSTOMER " lr-customer-name
058500            " AMOUNT " ws-rpt-amount-edit
058600            " TYPE " lr-loan-type
058700         DELIMITED BY SIZE
058800         INTO rpt-print-line
058900     END-STRING
059000     WRITE rpt-print-line
059100
059200     DISPLAY "LNDECSN - AGENT TABLE ROW ASSIGNED: "
059300             ws-eligible-agent-idx-ed
059400
059500     IF ws-tbl-manager-id (ws-eligible-agent-idx) NOT EQUAL
059600        SPACES
059700         MOVE SPACES                    TO rpt-print-line
059800         STRING "MANAGER NOTICE - AGENT "
059900                ws-tbl-agent-id (ws-eligible-agent-idx)
060000                " (MGR " ws-tbl-manager-id (ws-eligible-agent-idx)
060100                ") WAS ASSIGNED LOAN " lr-loan-id
060200             DELIMITED BY SIZE
060300             INTO rpt-print-line
060400         END-STRING
060500         WRITE rpt-print-line
060600     END-IF.
060700 240000-end-write-assignment-notice.
060800     EXIT.
060900
061000*--------------------------------------------------------------*
061100*    300000 - LOAD THE AGENT MASTER INTO WS-AGENT-TABLE, ONCE,  *
061200*    BEFORE ANY LOAN IS PROCESSED.  THE TABLE IS SEARCHED, NOT  *
061300*    THE FILE, FOR EVERY LOAN SENT TO REVIEW.                   *
061400*--------------------------------------------------------------*
061500 300000-begin-load-agent-table.
061600     READ agent-file
061700         AT END
061800             SET ws-agent-eof          TO TRUE
061900             SET idx-agent-table       TO ws-agent-count
062000         NOT AT END
062100             ADD cte-01                TO ws-agent-count
062200             SET idx-agent-table       TO ws-agent-count
062300             MOVE ar-agent-id
062400               TO ws-tbl-agent-id (idx-agent-table)
062500             MOVE ar-agent-name
062600               TO ws-tbl-agent-name (idx-agent-table)
062700             MOVE ar-agent-status
062800               TO ws-tbl-agent-status (idx-agent-table)
062900             MOVE ar-manager-id
063000               TO ws-tbl-manager-id (idx-agent-table)
063100             MOVE ar-max-loan-amount
063200               TO ws-tbl-max-loan-amount (idx-agent-table)
063300             MOVE ar-specializations
063400               TO ws-tbl-specializations (idx-agent-table)
063500     END-READ.
063600 300000-end-load-agent-table.
063700     EXIT.
063800
063900*--------------------------------------------------------------*
064000*    900000 - CLOSE FILES, DISPLAY THE RUN CONTROL TOTALS.      *
064100*    REPORT-FILE IS LEFT CLOSED HERE - LNAGNDEC RE-OPENS IT     *
064200*    EXTEND TO CONTINUE THE SAME REPORT.                        *
064300*--------------------------------------------------------------*
064400 900000-begin-close-files.
064500     MOVE ws-loans-read                TO ws-cd-read
064600     MOVE ws-loans-approved            TO ws-cd-approved
064700     MOVE ws-loans-rejected            TO ws-cd-rejected
064800     MOVE ws-loans-to-review           TO ws-cd-to-review
064900
065000     DISPLAY "LNDECSN - LOANS READ           : " ws-cd-read
065100     DISPLAY "LNDECSN - APPROVED BY SYSTEM    : " ws-cd-approved
065200     DISPLAY "LNDECSN - REJECTED BY SYSTEM    : " ws-cd-rejected
065300     DISPLAY "LNDECSN - SENT TO REVIEW        : " ws-cd-to-review
065400     DISPLAY "LNDECSN - AGENTS LOADED         : "
065500             ws-agent-count-display
065600
065700     CLOSE loan-file
065800     CLOSE loan-out-file
065900     CLOSE agent-file
066000     CLOSE report-file.
066100 900000-end-close-files.
066200     EXIT.
066300
066400 END PROGRAM LnDecsn.
