000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AgtSeed.
000300 AUTHOR.        R T WOZNIAK.
000400 INSTALLATION.  LENDER DATA CENTER - LOAN SERVICING DIVISION.
000500 DATE-WRITTEN.  11APR1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800
000900*****************************************************************
001000*                                                               *
001100*   PROGRAM AGTSEED                                             *
001200*   PART OF THE LNORIG LOAN ORIGINATION BATCH SYSTEM.            *
001300*                                                                *
001400*   BUILDS THE REVIEW-AGENT MASTER FILE (AGENT-FILE) FROM THE    *
001500*   ROSTER OF SIX REFERENCE AGENTS CARRIED IN WORKING-STORAGE    *
001600*   BELOW.  RUN ONCE WHEN THE REVIEW DESK ROSTER IS ESTABLISHED  *
001700*   OR RESET - NOT PART OF THE NIGHTLY LOAN CYCLE.               *
001800*                                                                *
001900*   CHANGE LOG                                                  *
002000*   ----------------------------------------------------------- *
002100*   11APR89 RTW  ORIGINAL PROGRAM - LOADS THE SIX-AGENT REVIEW   *
002200*                DESK ROSTER FOR THE FIRST TIME (REQ LN-89-006). *
002300*   17OCT92 CDH  ADDED MANAGER-ID TO EACH SEED ENTRY TO SUPPORT  *
002400*                THE ESCALATION NOTIFICATION PROJECT.            *
002500*   05MAY97 CDH  REPLACED THE SINGLE LOAN-TYPE SEED FIELD WITH   *
002600*                THE COMMA LIST SPECIALIZATIONS FIELD.           *
002700*   09SEP99 PLM  Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED,    *
002800*                NO CHANGE REQUIRED.                             *
002900*   30JAN04 PLM  ADDED WRITTEN-RECORD COUNT DISPLAY AT END OF    *
003000*                RUN, OPERATIONS WANTED A QUICK ROW COUNT ON     *
003100*                THE JOB LOG (REQ LN-04-003).                    *
003200*   09AUG26 RTW  REPLACED THE AD HOC OPEN/CLOSE STATUS DISPLAYS  *
003300*                WITH A DECLARATIVES FILE-STATUS HANDLER, SAME   *
003400*                PATTERN USED ON THE INDEX FILE UTILITIES        *
003500*                (REQ LN-26-014).                                *
003600*   09AUG26 RTW  ASSIGN LITERAL WAS AGENTOUT HERE BUT AGENTFIL   *
003700*                ON THE LNDECSN READ SIDE - LNDECSN WAS OPENING  *
003800*                A DATASET THIS PROGRAM NEVER WROTE.  RENAMED TO *
003900*                AGENTFIL TO MATCH, SAME CHAIN AS LOANFILE AND   *
004000*                LOANOUT (REQ LN-26-017).                        *
004100*****************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS top-of-form.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT agent-file ASSIGN TO AGENTFIL
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS fs-agent-file.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  agent-file
005700     LABEL RECORD IS STANDARD
005800     RECORD CONTAINS 155 CHARACTERS.
005900 COPY AGNTREC.
006000
006100 WORKING-STORAGE SECTION.
006200 77  fs-agent-file                    PIC X(02)  VALUE ZEROES.
006300 77  ws-agents-written                PIC 9(04)  COMP
006400                                       VALUE ZEROES.
006500
006600 78  cte-01                                       VALUE 01.
006700 78  cte-06                                       VALUE 06.
006800
006900*--------------------------------------------------------------*
007000*    THE SIX-AGENT REVIEW DESK ROSTER, CARRIED HERE AS A        *
007100*    VALUE-LOADED TABLE IN THE SAME STYLE AS THE OTHER LOOKUP   *
007200*    TABLES IN THIS SHOP - REBUILT INTO AGENT-RECORD ONE ROW    *
007300*    AT A TIME AND WRITTEN TO AGENT-FILE BELOW.                 *
007400*--------------------------------------------------------------*
007500 01  ws-agent-seed-table.
007600     05  ws-seed-row-01.
007700         10  FILLER    PIC X(09) VALUE "AGENT-001".
007800         10  FILLER    PIC X(30) VALUE "JOHN SMITH".
007900         10  FILLER    PIC X(30) VALUE "JSMITH@LENDER.COM".
008000         10  FILLER    PIC X(15) VALUE "+15085550101".
008100         10  FILLER    PIC X(10) VALUE "ACTIVE".
008200         10  FILLER    PIC X(09) VALUE SPACES.
008300         10  FILLER    PIC 9(09)V99 VALUE ZEROES.
008400         10  FILLER    PIC X(40) VALUE "PERSONAL,AUTO".
008500     05  ws-seed-row-02.
008600         10  FILLER    PIC X(09) VALUE "AGENT-002".
008700         10  FILLER    PIC X(30) VALUE "MARY JOHNSON".
008800         10  FILLER    PIC X(30) VALUE "MJOHNSON@LENDER.COM".
008900         10  FILLER    PIC X(15) VALUE "+15085550102".
009000         10  FILLER    PIC X(10) VALUE "ACTIVE".
009100         10  FILLER    PIC X(09) VALUE "AGENT-001".
009200         10  FILLER    PIC 9(09)V99 VALUE 200000.00.
009300         10  FILLER    PIC X(40) VALUE "HOME,BUSINESS".
009400     05  ws-seed-row-03.
009500         10  FILLER    PIC X(09) VALUE "AGENT-003".
009600         10  FILLER    PIC X(30) VALUE "ROBERT LEE".
009700         10  FILLER    PIC X(30) VALUE "RLEE@LENDER.COM".
009800         10  FILLER    PIC X(15) VALUE "+15085550103".
009900         10  FILLER    PIC X(10) VALUE "ACTIVE".
010000         10  FILLER    PIC X(09) VALUE "AGENT-001".
010100         10  FILLER    PIC 9(09)V99 VALUE 100000.00.
010200         10  FILLER    PIC X(40) VALUE "PERSONAL,HOME".
010300     05  ws-seed-row-04.
010400         10  FILLER    PIC X(09) VALUE "AGENT-004".
010500         10  FILLER    PIC X(30) VALUE "SUSAN DAVIS".
010600         10  FILLER    PIC X(30) VALUE "SDAVIS@LENDER.COM".
010700         10  FILLER    PIC X(15) VALUE "+15085550104".
010800         10  FILLER    PIC X(10) VALUE "ACTIVE".
010900         10  FILLER    PIC X(09) VALUE "AGENT-002".
011000         10  FILLER    PIC 9(09)V99 VALUE 500000.00.
011100         10  FILLER    PIC X(40) VALUE "BUSINESS,AUTO".
011200     05  ws-seed-row-05.
011300         10  FILLER    PIC X(09) VALUE "AGENT-005".
011400         10  FILLER    PIC X(30) VALUE "MICHAEL BROWN".
011500         10  FILLER    PIC X(30) VALUE "MBROWN@LENDER.COM".
011600         10  FILLER    PIC X(15) VALUE "+15085550105".
011700         10  FILLER    PIC X(10) VALUE "INACTIVE".
011800         10  FILLER    PIC X(09) VALUE "AGENT-002".
011900         10  FILLER    PIC 9(09)V99 VALUE 150000.00.
012000         10  FILLER    PIC X(40) VALUE "PERSONAL".
012100     05  ws-seed-row-06.
012200         10  FILLER    PIC X(09) VALUE "AGENT-006".
012300         10  FILLER    PIC X(30) VALUE "LINDA WILSON".
012400         10  FILLER    PIC X(30) VALUE "LWILSON@LENDER.COM".
012500         10  FILLER    PIC X(15) VALUE "+15085550106".
012600         10  FILLER    PIC X(10) VALUE "ACTIVE".
012700         10  FILLER    PIC X(09) VALUE "AGENT-003".
012800         10  FILLER    PIC 9(09)V99 VALUE ZEROES.
012900         10  FILLER    PIC X(40)
013000                        VALUE "HOME,PERSONAL,AUTO,BUSINESS".
013100
013200 01  ws-agent-seed-table-r  REDEFINES  ws-agent-seed-table.
013300     05  ws-seed-row  OCCURS 6 TIMES INDEXED BY idx-seed-row.
013400         10  ws-seed-agent-id           PIC X(09).
013500         10  ws-seed-agent-name         PIC X(30).
013600         10  ws-seed-agent-email        PIC X(30).
013700         10  ws-seed-agent-phone        PIC X(15).
013800         10  ws-seed-agent-status       PIC X(10).
013900         10  ws-seed-manager-id         PIC X(09).
014000         10  ws-seed-max-loan-amount    PIC 9(09)V99.
014100         10  ws-seed-specializations    PIC X(40).
014200
014300 01  ws-counter-display  REDEFINES  ws-agents-written.
014400     05  FILLER                      PIC 9(04).
014500
014600 01  ws-agent-cap-display.
014700     05  ws-agent-cap-amt            PIC 9(09)V99 VALUE ZEROES.
014800 01  ws-agent-cap-display-ed  REDEFINES  ws-agent-cap-display.
014900     05  ws-agent-cap-amt-ed         PIC 9(09)V99.
015000
015100 PROCEDURE DIVISION.
015200 DECLARATIVES.
015300 Agent-File-Handler SECTION.
015400     USE AFTER ERROR PROCEDURE ON agent-file.
015500 agent-file-status-check.
015600     DISPLAY "AGTSEED - AGENT-FILE I/O ERROR. STATUS: "
015700             fs-agent-file.
015800 END DECLARATIVES.
015900
016000 MAIN-PARAGRAPH.
016100     PERFORM 100000-begin-open-agent-file
016200        THRU 100000-end-open-agent-file
016300
016400     PERFORM 200000-begin-write-agent-row
016500        THRU 200000-end-write-agent-row
016600       VARYING idx-seed-row
016700          FROM cte-01              BY cte-01
016800         UNTIL idx-seed-row GREATER cte-06
016900
017000     PERFORM 300000-begin-close-agent-file
017100        THRU 300000-end-close-agent-file
017200
017300     STOP RUN.
017400
017500 100000-begin-open-agent-file.
017600     OPEN OUTPUT agent-file.
017700 100000-end-open-agent-file.
017800     EXIT.
017900
018000 200000-begin-write-agent-row.
018100     MOVE SPACES                    TO agent-record
018200     MOVE ws-seed-agent-id (idx-seed-row)
018300                                     TO ar-agent-id
018400     MOVE ws-seed-agent-name (idx-seed-row)
018500                                     TO ar-agent-name
018600     MOVE ws-seed-agent-email (idx-seed-row)
018700                                     TO ar-agent-email
018800     MOVE ws-seed-agent-phone (idx-seed-row)
018900                                     TO ar-agent-phone
019000     MOVE ws-seed-agent-status (idx-seed-row)
019100                                     TO ar-agent-status
019200     MOVE ws-seed-manager-id (idx-seed-row)
019300                                     TO ar-manager-id
019400     MOVE ws-seed-max-loan-amount (idx-seed-row)
019500                                     TO ar-max-loan-amount
019600     MOVE ws-seed-specializations (idx-seed-row)
019700                                     TO ar-specializations
019800
019900     MOVE ws-seed-max-loan-amount (idx-seed-row)
020000                                     TO ws-agent-cap-amt
020100     DISPLAY "AGTSEED - LOADED " ar-agent-id
020200             " CAPACITY " ws-agent-cap-amt-ed
020300
020400     WRITE agent-record
020500
020600     ADD cte-01                     TO ws-agents-written.
020700 200000-end-write-agent-row.
020800     EXIT.
020900
021000 300000-begin-close-agent-file.
021100     CLOSE agent-file
021200     DISPLAY "AGTSEED - AGENT ROWS WRITTEN: "
021300             ws-agents-written.
021400 300000-end-close-agent-file.
021500     EXIT.
021600
021700 END PROGRAM AgtSeed.
