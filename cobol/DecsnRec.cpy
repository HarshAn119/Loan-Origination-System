000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK    DECSNREC                                        *
000400*   SYSTEM      LNORIG - LOAN ORIGINATION BATCH SYSTEM          *
000500*   DESCRIPTION LAYOUT OF THE AGENT-DECISION TRANSACTION        *
000600*               RECORD, ONE PER APPROVE/REJECT KEYED IN BY A    *
000700*               REVIEW AGENT.  RECORD IS PACKED TO THE 89-BYTE  *
000800*               TRANSMISSION WIDTH USED BY THE REVIEW-DESK      *
000900*               ENTRY SCREEN.                                   *
001000*   RECORD LEN  89 BYTES, FIXED, LINE SEQUENTIAL.               *
001100*                                                               *
001200*   CHANGE LOG                                                  *
001300*   ----------------------------------------------------------- *
001400*   02FEB90 RTW  ORIGINAL LAYOUT FOR THE REVIEW-DESK DECISION    *
001500*                FEED (REQ LN-90-002).                         *
001600*   19AUG96 CDH  DECISION CODE WIDENED FROM 1 BYTE (A/R) TO 7    *
001700*                BYTES (APPROVE/REJECT) - CLEARER ON THE AUDIT   *
001800*                TRAIL LISTING.                                 *
001900*   09AUG26 RTW  ADDED THE TRAILING FILLER BYTE, TRIMMED ONE     *
002000*                BYTE OFF DR-REASON TO HOLD IT - EVERY OTHER     *
002100*                RECORD IN THIS SYSTEM CARRIES A FILLER PAD AND  *
002200*                THIS ONE SHOULD TOO (REQ LN-26-018).            *
002300*****************************************************************
002400 01  agent-decision-record.
002500     05  dr-agent-id                     PIC X(09).
002600     05  dr-loan-id                      PIC X(13).
002700     05  dr-decision                     PIC X(07).
002800         88  dr-dec-approve                   VALUE "APPROVE".
002900         88  dr-dec-reject                    VALUE "REJECT ".
003000     05  dr-reason                       PIC X(59).
003100     05  FILLER                          PIC X(01).
