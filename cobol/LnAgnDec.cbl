000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LnAgnDec.
000300 AUTHOR.        R T WOZNIAK.
000400 INSTALLATION.  LENDER DATA CENTER - LOAN SERVICING DIVISION.
000500 DATE-WRITTEN.  15FEB1990.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800
000900*****************************************************************
001000*                                                               *
001100*   PROGRAM LNAGNDEC                                            *
001200*   PART OF THE LNORIG LOAN ORIGINATION BATCH SYSTEM.            *
001300*                                                                *
001400*   SECOND NIGHTLY PASS.  LOADS THE LOAN FILE LEFT BY LNDECSN    *
001500*   INTO A WORKING TABLE, THEN READS THE REVIEW-DESK DECISION    *
001600*   FEED (DECISION-FILE) AND APPLIES EACH APPROVE/REJECT KEYED   *
001700*   IN BY A REVIEW AGENT TO THE MATCHING LOAN.  A DECISION IS    *
001800*   REJECTED AS INVALID IF THE LOAN CANNOT BE FOUND, IS NOT      *
001900*   ASSIGNED TO THE DECIDING AGENT, OR IS NOT CURRENTLY UNDER-   *
002000*   REVIEW.  THE WHOLE TABLE IS RE-WRITTEN TO LOAN-OUT-FILE AT   *
002100*   END OF RUN FOR LNSTATRP TO PICK UP.  EXTENDS THE SAME        *
002200*   REPORT-FILE LNDECSN STARTED.                                *
002300*                                                                *
002400*   NOTE ON THE TABLE APPROACH - THE DECISION FEED IS NOT IN     *
002500*   LOAN-ID SEQUENCE (AGENTS KEY DECISIONS IN AS THEY WORK       *
002600*   THEIR QUEUE, NOT IN ANY PARTICULAR ORDER), SO A MATCHING     *
002700*   READ AGAINST TWO SEQUENTIAL FILES WOULD NOT WORK.  THE LOAN  *
002800*   FILE IS LOADED ONCE INTO WS-LOAN-TABLE, THE SAME PATTERN     *
002900*   LNDECSN USES FOR THE AGENT MASTER.                           *
003000*                                                                *
003100*   CHANGE LOG                                                  *
003200*   ----------------------------------------------------------- *
003300*   15FEB90 RTW  ORIGINAL PROGRAM - APPLIES REVIEW-DESK          *
003400*                DECISIONS TO LOANS UNDER REVIEW (REQ LN-90-002).*
003500*   19AUG96 CDH  DECISION CODE WIDENED FROM A/R TO APPROVE/      *
003600*                REJECT ON THE INCOMING FEED, MATCHES THE        *
003700*                DECSNREC LAYOUT CHANGE THE SAME DATE.           *
003800*   09SEP99 PLM  Y2K - REVIEWED, NO DATE FIELDS ON THIS PROGRAM  *
003900*                OR THE COPYBOOKS IT USES, NO CHANGE REQUIRED.   *
004000*   11JAN02 PLM  ADDED CONTROL TOTAL DISPLAY AT END OF RUN TO    *
004100*                MATCH LNDECSN (REQ LN-02-004).                 *
004200*   09AUG26 RTW  REPLACED THE AD HOC OPEN STATUS DISPLAYS WITH   *
004300*                A DECLARATIVES FILE-STATUS HANDLER FOR EACH     *
004400*                FILE, SAME PATTERN USED ON THE INDEX FILE       *
004500*                UTILITIES (REQ LN-26-014).                     *
004600*****************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS top-of-form.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT loan-file ASSIGN TO LOANOUT
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS fs-loan-file.
005800
005900     SELECT loan-out-file ASSIGN TO LOANFIN
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS fs-loan-out-file.
006200
006300     SELECT decision-file ASSIGN TO DECSNFIL
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS fs-decision-file.
006600
006700     SELECT report-file ASSIGN TO RPTFILE
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS  IS fs-report-file.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  loan-file
007400     LABEL RECORD IS STANDARD
007500     RECORD CONTAINS 220 CHARACTERS.
007600 COPY LOANREC.
007700
007800 FD  loan-out-file
007900     LABEL RECORD IS STANDARD
008000     RECORD CONTAINS 220 CHARACTERS.
008100 COPY LOANREC REPLACING ==loan-record== BY ==loan-out-record==
008200                        ==lr-==         BY ==lo-==.
008300
008400 FD  decision-file
008500     LABEL RECORD IS STANDARD
008600     RECORD CONTAINS 89 CHARACTERS.
008700 COPY DECSNREC.
008800
008900 FD  report-file
009000     LABEL RECORD IS STANDARD
009100     RECORD CONTAINS 80 CHARACTERS.
009200 COPY RPTLINE.
009300
009400 WORKING-STORAGE SECTION.
009500 77  fs-loan-file                    PIC X(02)  VALUE ZEROES.
009600 77  fs-loan-out-file                PIC X(02)  VALUE ZEROES.
009700 77  fs-decision-file                PIC X(02)  VALUE ZEROES.
009800 77  fs-report-file                  PIC X(02)  VALUE ZEROES.
009900
010000 78  cte-01                                      VALUE 01.
010100 78  cte-zero                                    VALUE 0.
010200
010300*--------------------------------------------------------------*
010400*    RUN SWITCHES                                               *
010500*--------------------------------------------------------------*
010600 01  ws-lnagndec-switches.
010700     05  ws-loan-eof-sw              PIC X(01)  VALUE "N".
010800         88  ws-loan-eof                        VALUE "Y".
010900     05  ws-decision-eof-sw          PIC X(01)  VALUE "N".
011000         88  ws-decision-eof                    VALUE "Y".
011100     05  ws-loan-found-sw            PIC X(01)  VALUE "N".
011200         88  ws-loan-found                      VALUE "Y".
011300         88  ws-loan-not-found                  VALUE "N".
011400     05  ws-decision-valid-sw        PIC X(01)  VALUE "Y".
011500         88  ws-decision-valid                  VALUE "Y".
011600         88  ws-decision-invalid                VALUE "N".
011700     05  FILLER                      PIC X(04)  VALUE SPACES.
011800
011900*--------------------------------------------------------------*
012000*    RUN CONTROL TOTALS - DISPLAYED AT END OF RUN AND ECHOED    *
012100*    BY LNSTATRP ON THE COMBINED CONTROL TOTALS SECTION.        *
012200*--------------------------------------------------------------*
012300 01  ws-lnagndec-counters.
012400     05  ws-loans-loaded             PIC 9(07)  COMP VALUE ZEROES.
012500     05  ws-loans-loaded-display  REDEFINES  ws-loans-loaded
012600                                     PIC 9(07).
012700     05  ws-decisions-read           PIC 9(07)  COMP VALUE ZEROES.
012800     05  ws-decisions-applied        PIC 9(07)  COMP VALUE ZEROES.
012900     05  ws-decisions-rejected       PIC 9(07)  COMP VALUE ZEROES.
013000     05  ws-decisions-rejected-display  REDEFINES
013100         ws-decisions-rejected       PIC 9(07).
013200     05  FILLER                      PIC X(08)  VALUE SPACES.
013300
013400*--------------------------------------------------------------*
013500*    LOAN WORKING TABLE - LOADED ONCE FROM LOAN-FILE (THE       *
013600*    OUTPUT LNDECSN LEFT) BY 150000-BEGIN-LOAD-LOAN-TABLE,      *
013700*    UPDATED IN PLACE AS DECISIONS ARE APPLIED, THEN RE-        *
013800*    WRITTEN IN FULL TO LOAN-OUT-FILE BY 800000-BEGIN-WRITE-    *
013900*    LOAN-TABLE.                                                *
014000*--------------------------------------------------------------*
014100 01  ws-loan-table-area.
014200     05  ws-loan-table  OCCURS 1 TO 500 TIMES
014300                         DEPENDING ON ws-loans-loaded
014400                         INDEXED BY idx-loan-table.
014500         10  ws-tbl-loan-id             PIC X(13).
014600         10  ws-tbl-customer-name       PIC X(30).
014700         10  ws-tbl-customer-phone      PIC X(15).
014800         10  ws-tbl-loan-amount         PIC 9(09)V99.
014900         10  ws-tbl-loan-type           PIC X(10).
015000         10  ws-tbl-status              PIC X(20).
015100             88  ws-tbl-st-under-review
015200                      VALUE "UNDER-REVIEW        ".
015300             88  ws-tbl-st-approved-agent
015400                      VALUE "APPROVED-AGENT      ".
015500             88  ws-tbl-st-rejected-agent
015600                      VALUE "REJECTED-AGENT      ".
015700         10  ws-tbl-assigned-agent-id   PIC X(09).
015800         10  ws-tbl-decision-reason     PIC X(60).
015900         10  FILLER                     PIC X(52).
016000
016100*--------------------------------------------------------------*
016200*    WORK FIELDS FOR THE LOAN-BY-ID SEARCH AND THE NOTIFICATION *
016300*    LINE BUILDER.                                              *
016400*--------------------------------------------------------------*
016500 01  ws-match-work-area.
016600     05  ws-found-loan-idx           PIC 9(04)  COMP VALUE ZEROES.
016700     05  ws-found-loan-idx-ed  REDEFINES
016800         ws-found-loan-idx           PIC 9(04).
016900     05  FILLER                      PIC X(06)  VALUE SPACES.
017000
017100 01  ws-report-edit-area.
017200     05  ws-rpt-amount-edit          PIC ZZZ,ZZZ,ZZ9.99.
017300     05  FILLER                      PIC X(06)  VALUE SPACES.
017400
017500*--------------------------------------------------------------*
017600*    RUN CONTROL TOTALS DISPLAY LINE - COMP COUNTERS ABOVE ARE  *
017700*    MOVED HERE SO THEY DISPLAY AS ORDINARY DIGITS ON THE JOB   *
017800*    LOG RATHER THAN AS BINARY.                                  *
017900*--------------------------------------------------------------*
018000 01  ws-counter-display.
018100     05  ws-cd-read                  PIC 9(07).
018200     05  ws-cd-applied               PIC 9(07).
018300     05  ws-cd-rejected              PIC 9(07).
018400     05  FILLER                      PIC X(28).
018500
018600 PROCEDURE DIVISION.
018700 DECLARATIVES.
018800 Loan-File-Handler SECTION.
018900     USE AFTER ERROR PROCEDURE ON loan-file.
019000 loan-file-status-check.
019100     DISPLAY "LNAGNDEC - LOAN-FILE I/O ERROR. STATUS: "
019200             fs-loan-file.
019300
019400 Loan-Out-File-Handler SECTION.
019500     USE AFTER ERROR PROCEDURE ON loan-out-file.
019600 loan-out-file-status-check.
019700     DISPLAY "LNAGNDEC - LOAN-OUT-FILE I/O ERROR. STATUS: "
019800             fs-loan-out-file.
019900
020000 Decision-File-Handler SECTION.
020100     USE AFTER ERROR PROCEDURE ON decision-file.
020200 decision-file-status-check.
020300     DISPLAY "LNAGNDEC - DECISION-FILE I/O ERROR. STATUS: "
020400             fs-decision-file.
020500
020600 Report-File-Handler SECTION.
020700     USE AFTER ERROR PROCEDURE ON report-file.
020800 report-file-status-check.
020900     DISPLAY "LNAGNDEC - REPORT-FILE I/O ERROR. STATUS: "
021000             fs-report-file.
021100 END DECLARATIVES.
021200
021300 MAIN-PARAGRAPH.
021400     PERFORM 100000-begin-open-files
021500        THRU 100000-end-open-files
021600
021700     PERFORM 150000-begin-load-loan-table
021800        THRU 150000-end-load-loan-table
021900       VARYING idx-loan-table
022000          FROM cte-01           BY cte-01
022100         UNTIL ws-loan-eof
022200
022300     PERFORM 200000-begin-process-decision-file
022400        THRU 200000-end-process-decision-file
022500       UNTIL ws-decision-eof
022600
022700     PERFORM 800000-begin-write-loan-table
022800        THRU 800000-end-write-loan-table
022900       VARYING idx-loan-table
023000          FROM cte-01           BY cte-01
023100         UNTIL idx-loan-table GREATER ws-loans-loaded
023200
023300     PERFORM 900000-begin-close-files
023400        THRU 900000-end-close-files
023500
023600     STOP RUN.
023700
023800*--------------------------------------------------------------*
023900*    100000 - OPEN INPUT/OUTPUT FILES.  REPORT-FILE IS OPENED   *
024000*    EXTEND SO THIS PASS APPENDS TO THE REPORT LNDECSN STARTED. *
024100*--------------------------------------------------------------*
024200 100000-begin-open-files.
024300     OPEN INPUT   loan-file
024400     OPEN INPUT   decision-file
024500     OPEN OUTPUT  loan-out-file
024600     OPEN EXTEND  report-file.
024700 100000-end-open-files.
024800     EXIT.
024900
025000*--------------------------------------------------------------*
025100*    150000 - LOAD THE LOAN FILE LNDECSN LEFT INTO WS-LOAN-     *
025200*    TABLE, ONCE, BEFORE ANY DECISION IS PROCESSED.             *
025300*--------------------------------------------------------------*
025400 150000-begin-load-loan-table.
025500     READ loan-file
025600         AT END
025700             SET ws-loan-eof           TO TRUE
025800             SET idx-loan-table        TO ws-loans-loaded
025900         NOT AT END
026000             ADD cte-01                TO ws-loans-loaded
026100             SET idx-loan-table        TO ws-loans-loaded
026200             MOVE lr-loan-id
026300               TO ws-tbl-loan-id (idx-loan-table)
026400             MOVE lr-customer-name
026500               TO ws-tbl-customer-name (idx-loan-table)
026600             MOVE lr-customer-phone
026700               TO ws-tbl-customer-phone (idx-loan-table)
026800             MOVE lr-loan-amount
026900               TO ws-tbl-loan-amount (idx-loan-table)
027000             MOVE lr-loan-type
027100               TO ws-tbl-loan-type (idx-loan-table)
027200             MOVE lr-status
027300               TO ws-tbl-status (idx-loan-table)
027400             MOVE lr-assigned-agent-id
027500               TO ws-tbl-assigned-agent-id (idx-loan-table)
027600             MOVE lr-decision-reason
027700               TO ws-tbl-decision-reason (idx-loan-table)
027800     END-READ.
027900 150000-end-load-loan-table.
028000     EXIT.
028100
028200*--------------------------------------------------------------*
028300*    200000 - MAIN DECISION-FILE PROCESSING LOOP.  EVERY        *
028400*    INCOMING DECISION IS VALIDATED AGAINST THE LOAN TABLE      *
028500*    BEFORE IT IS APPLIED.                                      *
028600*--------------------------------------------------------------*
028700 200000-begin-process-decision-file.
028800     READ decision-file
028900         AT END
029000             SET ws-decision-eof       TO TRUE
029100         NOT AT END
029200             ADD cte-01                TO ws-decisions-read
029300             PERFORM 210000-begin-validate-agent-decision
029400                THRU 210000-end-validate-agent-decision
029500             IF ws-decision-valid
029600                 PERFORM 220000-begin-apply-agent-decision
029700                    THRU 220000-end-apply-agent-decision
029800             ELSE
029900                 ADD cte-01            TO ws-decisions-rejected
030000                 DISPLAY "LNAGNDEC - DECISION REJECTED, LOAN: "
030100                         dr-loan-id " REJECTED-TO-DATE: "
030200                         ws-decisions-rejected-display
030300             END-IF
030400     END-READ.
030500 200000-end-process-decision-file.
030600     EXIT.
030700
030800*--------------------------------------------------------------*
030900*    210000 - A DECISION IS VALID ONLY IF THE LOAN IT NAMES     *
031000*    EXISTS, IS ASSIGNED TO THE DECIDING AGENT, IS CURRENTLY    *
031100*    UNDER-REVIEW, AND CARRIES A RECOGNIZED DECISION CODE.      *
031200*--------------------------------------------------------------*
031300 210000-begin-validate-agent-decision.
031400     SET ws-loan-not-found             TO TRUE
031500     MOVE cte-zero                     TO ws-found-loan-idx
031600
031700     PERFORM 250000-begin-search-loan-by-id
031800        THRU 250000-end-search-loan-by-id
031900       VARYING idx-loan-table
032000          FROM cte-01                  BY cte-01
032100         UNTIL idx-loan-table GREATER ws-loans-loaded
032200            OR ws-loan-found
032300
032400     IF ws-loan-not-found
032500         SET ws-decision-invalid       TO TRUE
032600     ELSE
032700         IF ws-tbl-assigned-agent-id (ws-found-loan-idx)
032800            NOT EQUAL dr-agent-id
032900             SET ws-decision-invalid   TO TRUE
033000         ELSE
033100             IF NOT ws-tbl-st-under-review (ws-found-loan-idx)
033200                 SET ws-decision-invalid  TO TRUE
033300             ELSE
033400                 IF NOT (dr-dec-approve OR dr-dec-reject)
033500                     SET ws-decision-invalid  TO TRUE
033600                 ELSE
033700                     SET ws-decision-valid    TO TRUE
033800                 END-IF
033900             END-IF
034000         END-IF
034100     END-IF.
034200 210000-end-validate-agent-decision.
034300     EXIT.
034400
034500*--------------------------------------------------------------*
034600*    250000 - COMPARE ONE LOAN-TABLE ROW'S LOAN-ID TO THE       *
034700*    DECISION'S LOAN-ID.                                        *
034800*--------------------------------------------------------------*
034900 250000-begin-search-loan-by-id.
035000     IF ws-tbl-loan-id (idx-loan-table) EQUAL dr-loan-id
035100         MOVE idx-loan-table           TO ws-found-loan-idx
035200         SET ws-loan-found             TO TRUE
035300     END-IF.
035400 250000-end-search-loan-by-id.
035500     EXIT.
035600
035700*--------------------------------------------------------------*
035800*    220000 - APPLY A VALIDATED DECISION TO THE MATCHED LOAN-   *
035900*    TABLE ROW.  A BLANK REASON ON THE INCOMING FEED IS         *
036000*    REPLACED WITH A STANDARD NARRATIVE.                        *
036100*--------------------------------------------------------------*
036200 220000-begin-apply-agent-decision.
036300     EVALUATE TRUE
036400         WHEN dr-dec-approve
036500             SET ws-tbl-st-approved-agent (ws-found-loan-idx)
036600                                           TO TRUE
036700         WHEN dr-dec-reject
036800             SET ws-tbl-st-rejected-agent (ws-found-loan-idx)
036900                                           TO TRUE
037000     END-EVALUATE
037100
037200     IF dr-reason EQUAL SPACES
037300         MOVE SPACES
037400           TO ws-tbl-decision-reason (ws-found-loan-idx)
037500         STRING "DECISION MADE BY AGENT: " dr-decision
037600             DELIMITED BY SIZE
037700             INTO ws-tbl-decision-reason (ws-found-loan-idx)
037800         END-STRING
037900     ELSE
038000         MOVE dr-reason
038100           TO ws-tbl-decision-reason (ws-found-loan-idx)
038200     END-IF
038300
038400     ADD cte-01                        TO ws-decisions-applied
038500
038600     PERFORM 230000-begin-write-agent-decision-notice
038700        THRU 230000-end-write-agent-decision-notice.
038800 220000-end-apply-agent-decision.
038900     EXIT.
039000
039100*--------------------------------------------------------------*
039200*    230000 - WRITE THE CUSTOMER NOTICE FOR A LOAN JUST         *
039300*    DECIDED BY A REVIEW AGENT.                                 *
039400*--------------------------------------------------------------*
039500 230000-begin-write-agent-decision-notice.
039600     MOVE ws-tbl-loan-amount (ws-found-loan-idx)
039700                                  TO ws-rpt-amount-edit
039800     MOVE SPACES                  TO rpt-print-line
039900
040000     IF ws-tbl-st-approved-agent (ws-found-loan-idx)
040100         STRING "LOAN " ws-tbl-loan-id (ws-found-loan-idx)
040200                " APPROVED BY AGENT " dr-agent-id
040300                " FOR " ws-tbl-customer-name (ws-found-loan-idx)
040400                " - AMOUNT " ws-rpt-amount-edit
040500             DELIMITED BY SIZE
040600             INTO rpt-print-line
040700         END-STRING
040800     ELSE
040900         STRING "LOAN " ws-tbl-loan-id (ws-found-loan-idx)
041000                " REJECTED BY AGENT " dr-agent-id
041100                " FOR " ws-tbl-customer-name (ws-found-loan-idx)
041200                " - REASON "
041300                ws-tbl-decision-reason (ws-found-loan-idx)
041400             DELIMITED BY SIZE
041500             INTO rpt-print-line
041600         END-STRING
041700     END-IF
041800
041900     WRITE rpt-print-line
042000
042100     DISPLAY "LNAGNDEC - LOAN TABLE ROW DECIDED: "
042200             ws-found-loan-idx-ed.
042300 230000-end-write-agent-decision-notice.
042400     EXIT.
042500
042600*--------------------------------------------------------------*
042700*    800000 - RE-WRITE THE WHOLE LOAN TABLE, ROW BY ROW, TO     *
042800*    LOAN-OUT-FILE, ONCE EVERY DECISION HAS BEEN APPLIED.       *
042900*--------------------------------------------------------------*
043000 800000-begin-write-loan-table.
043100     MOVE SPACES                  TO loan-out-record
043200     MOVE ws-tbl-loan-id (idx-loan-table)
043300                                   TO lo-loan-id
043400     MOVE ws-tbl-customer-name (idx-loan-table)
043500                                   TO lo-customer-name
043600     MOVE ws-tbl-customer-phone (idx-loan-table)
043700                                   TO lo-customer-phone
043800     MOVE ws-tbl-loan-amount (idx-loan-table)
043900                                   TO lo-loan-amount
044000     MOVE ws-tbl-loan-type (idx-loan-table)
044100                                   TO lo-loan-type
044200     MOVE ws-tbl-status (idx-loan-table)
044300                                   TO lo-status
044400     MOVE ws-tbl-assigned-agent-id (idx-loan-table)
044500                                   TO lo-assigned-agent-id
044600     MOVE ws-tbl-decision-reason (idx-loan-table)
044700                                   TO lo-decision-reason
044800
044900     WRITE loan-out-record.
045000 800000-end-write-loan-table.
045100     EXIT.
045200
045300*--------------------------------------------------------------*
045400*    900000 - CLOSE FILES, DISPLAY THE RUN CONTROL TOTALS.      *
045500*    REPORT-FILE IS LEFT CLOSED HERE - LNSTATRP RE-OPENS IT     *
045600*    EXTEND TO FINISH THE SAME REPORT.                          *
045700*--------------------------------------------------------------*
045800 900000-begin-close-files.
045900     MOVE ws-decisions-read            TO ws-cd-read
046000     MOVE ws-decisions-applied         TO ws-cd-applied
046100     MOVE ws-decisions-rejected        TO ws-cd-rejected
046200
046300     DISPLAY "LNAGNDEC - LOANS LOADED         : "
046400             ws-loans-loaded-display
046500     DISPLAY "LNAGNDEC - DECISIONS READ       : " ws-cd-read
046600     DISPLAY "LNAGNDEC - DECISIONS APPLIED    : " ws-cd-applied
046700     DISPLAY "LNAGNDEC - DECISIONS REJECTED   : " ws-cd-rejected
046800
046900     CLOSE loan-file
047000     CLOSE loan-out-file
047100     CLOSE decision-file
047200     CLOSE report-file.
047300 900000-end-close-files.
047400     EXIT.
047500
047600 END PROGRAM LnAgnDec.
