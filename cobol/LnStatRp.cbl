000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LnStatRp.
000300 AUTHOR.        C D HANRATTY.
000400 INSTALLATION.  LENDER DATA CENTER - LOAN SERVICING DIVISION.
000500 DATE-WRITTEN.  20FEB1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800
000900*****************************************************************
001000*                                                               *
001100*   PROGRAM LNSTATRP                                            *
001200*   PART OF THE LNORIG LOAN ORIGINATION BATCH SYSTEM.            *
001300*                                                                *
001400*   THIRD AND FINAL NIGHTLY PASS.  SCANS THE LOAN FILE LEFT BY   *
001500*   LNAGNDEC ONE LAST TIME, COUNTS LOANS BY STATUS, TALLIES      *
001600*   APPROVED LOANS PER CUSTOMER, AND FINISHES THE COMBINED       *
001700*   REPORT LNDECSN STARTED WITH THE STATUS SUMMARY, THE TOP-3    *
001800*   CUSTOMERS SECTION, AND A CLOSING CONTROL TOTALS SECTION.     *
001900*                                                                *
002000*   NOTE ON THE CONTROL TOTALS SECTION - RECORDS READ, APPROVED, *
002100*   REJECTED, SENT TO REVIEW AND DECISIONS APPLIED CAN ALL BE    *
002200*   RECOMPUTED HERE FROM THE FINAL LOAN STATUS COUNTS BECAUSE    *
002300*   EVERY ONE OF THOSE EVENTS LEAVES A TRACE ON THE LOAN RECORD  *
002400*   ITSELF.  A DECISION THE REVIEW DESK REJECTED AS INVALID      *
002500*   NEVER TOUCHES A LOAN RECORD AT ALL, SO THAT COUNT CANNOT BE  *
002600*   RECOVERED AT THIS PASS - IT REMAINS ON THE LNAGNDEC JOB LOG  *
002700*   ONLY.                                                        *
002800*                                                                *
002900*   CHANGE LOG                                                  *
003000*   ----------------------------------------------------------- *
003100*   20FEB91 CDH  ORIGINAL PROGRAM - STATUS COUNTS ONLY, WRITTEN  *
003200*                AS FREE-TEXT LINES (REQ LN-91-002).             *
003300*   06JUN94 CDH  CONVERTED THE STATUS SECTION TO THE NEW         *
003400*                RPT-STATUS-LINE FORMAT (RPTLINE COPYBOOK        *
003500*                CHANGED THE SAME DATE).                         *
003600*   12MAR98 CDH  ADDED THE PER-CUSTOMER APPROVED-LOAN TALLY AND  *
003700*                TOP-3 CUSTOMERS SECTION (REQ LN-98-014).        *
003800*   09SEP99 PLM  Y2K - REVIEWED, NO DATE FIELDS ON THIS PROGRAM  *
003900*                OR THE COPYBOOKS IT USES, NO CHANGE REQUIRED.   *
004000*   11JAN02 PLM  ADDED THE CLOSING CONTROL TOTALS SECTION TO     *
004100*                MATCH THE JOB LOG TOTALS ADDED TO LNDECSN AND   *
004200*                LNAGNDEC THE SAME DATE (REQ LN-02-004).         *
004300*   09AUG26 RTW  REPLACED THE AD HOC OPEN STATUS DISPLAY WITH A  *
004400*                DECLARATIVES FILE-STATUS HANDLER FOR EACH FILE, *
004500*                SAME PATTERN USED ON THE INDEX FILE UTILITIES   *
004600*                (REQ LN-26-014).                               *
004700*****************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS top-of-form.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT loan-file ASSIGN TO LOANFIN
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS fs-loan-file.
005900
006000     SELECT report-file ASSIGN TO RPTFILE
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS fs-report-file.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  loan-file
006700     LABEL RECORD IS STANDARD
006800     RECORD CONTAINS 220 CHARACTERS.
006900 COPY LOANREC.
007000
007100 FD  report-file
007200     LABEL RECORD IS STANDARD
007300     RECORD CONTAINS 80 CHARACTERS.
007400 COPY RPTLINE.
007500
007600 WORKING-STORAGE SECTION.
007700 77  fs-loan-file                    PIC X(02)  VALUE ZEROES.
007800 77  fs-report-file                  PIC X(02)  VALUE ZEROES.
007900
008000 78  cte-01                                      VALUE 01.
008100 78  cte-03                                      VALUE 03.
008200 78  cte-06                                      VALUE 06.
008300 78  cte-zero                                    VALUE 0.
008400
008500*--------------------------------------------------------------*
008600*    RUN SWITCHES                                               *
008700*--------------------------------------------------------------*
008800 01  ws-lnstatrp-switches.
008900     05  ws-loan-eof-sw              PIC X(01)  VALUE "N".
009000         88  ws-loan-eof                        VALUE "Y".
009100     05  ws-status-found-sw          PIC X(01)  VALUE "N".
009200         88  ws-status-found                    VALUE "Y".
009300     05  ws-cust-found-sw            PIC X(01)  VALUE "N".
009400         88  ws-cust-found                      VALUE "Y".
009500         88  ws-cust-not-found                  VALUE "N".
009600     05  FILLER                      PIC X(05)  VALUE SPACES.
009700
009800*--------------------------------------------------------------*
009900*    RUN COUNTERS                                               *
010000*--------------------------------------------------------------*
010100 01  ws-lnstatrp-counters.
010200     05  ws-loans-read               PIC 9(07)  COMP VALUE ZEROES.
010300     05  ws-loans-read-display  REDEFINES  ws-loans-read
010400                                     PIC 9(07).
010500     05  ws-cust-count               PIC 9(04)  COMP VALUE ZEROES.
010600     05  ws-stat-sub                 PIC 9(02)  COMP VALUE ZEROES.
010700     05  FILLER                      PIC X(06)  VALUE SPACES.
010800
010900*--------------------------------------------------------------*
011000*    THE SIX LOAN STATUS VALUES, SEEDED HERE IN THE SAME        *
011100*    FILLER/REDEFINES STYLE USED FOR THE AGENT ROSTER IN        *
011200*    AGTSEED, SO THE TEXT NEED ONLY BE SPELLED OUT ONCE.  A      *
011300*    PLAIN COMP SUBSCRIPT (WS-STAT-SUB ABOVE) IS USED INSTEAD    *
011400*    OF AN INDEXED-BY INDEX SO THE SAME SUBSCRIPT VALUE CAN      *
011500*    ADDRESS BOTH THIS TABLE AND THE COUNT TABLE BELOW.          *
011600*--------------------------------------------------------------*
011700 01  ws-status-text-seed.
011800     05  FILLER   PIC X(20) VALUE "APPLIED             ".
011900     05  FILLER   PIC X(20) VALUE "APPROVED-SYSTEM     ".
012000     05  FILLER   PIC X(20) VALUE "REJECTED-SYSTEM     ".
012100     05  FILLER   PIC X(20) VALUE "UNDER-REVIEW        ".
012200     05  FILLER   PIC X(20) VALUE "APPROVED-AGENT      ".
012300     05  FILLER   PIC X(20) VALUE "REJECTED-AGENT      ".
012400
012500 01  ws-status-text-table  REDEFINES  ws-status-text-seed.
012600     05  ws-status-text  OCCURS 6 TIMES     PIC X(20).
012700
012800 01  ws-status-count-table.
012900     05  ws-status-count  OCCURS 6 TIMES
013000                           PIC 9(07)  COMP VALUE ZEROES.
013100     05  FILLER                      PIC X(06)  VALUE SPACES.
013200
013300*--------------------------------------------------------------*
013400*    PER-CUSTOMER APPROVED-LOAN TALLY, BUILT AS EACH LOAN IS     *
013500*    READ.  WS-CUST-PICKED-SW MARKS A ROW ALREADY PLACED ON      *
013600*    THE TOP-3 LIST SO 350000 DOES NOT SELECT IT TWICE.          *
013700*--------------------------------------------------------------*
013800 01  ws-cust-table-area.
013900     05  ws-cust-table  OCCURS 1 TO 200 TIMES
014000                         DEPENDING ON ws-cust-count
014100                         INDEXED BY idx-cust-table.
014200         10  ws-cust-name             PIC X(30).
014300         10  ws-cust-approved-count   PIC 9(05)  COMP
014400                                       VALUE ZEROES.
014500         10  ws-cust-picked-sw        PIC X(01)  VALUE "N".
014600             88  ws-cust-picked            VALUE "Y".
014700         10  FILLER                   PIC X(04).
014800
014900*--------------------------------------------------------------*
015000*    WORK FIELDS FOR THE TOP-3 SELECTION (REPEATED-MAX-SCAN)    *
015100*    AND FOR THE CONTROL TOTALS SECTION.                        *
015200*--------------------------------------------------------------*
015300 01  ws-top-work-area.
015400     05  ws-rank-num                 PIC 9(02)  COMP VALUE ZEROES.
015500     05  ws-best-idx                 PIC 9(04)  COMP VALUE ZEROES.
015600     05  ws-best-idx-ed  REDEFINES  ws-best-idx
015700                                     PIC 9(04).
015800     05  ws-best-count               PIC 9(05)  COMP VALUE ZEROES.
015900     05  FILLER                      PIC X(06)  VALUE SPACES.
016000
016100 01  ws-control-total-area.
016200     05  ws-ct-approved              PIC 9(07)  COMP VALUE ZEROES.
016300     05  ws-ct-rejected              PIC 9(07)  COMP VALUE ZEROES.
016400     05  ws-ct-sent-to-review        PIC 9(07)  COMP VALUE ZEROES.
016500     05  ws-ct-decisions-applied     PIC 9(07)  COMP VALUE ZEROES.
016600     05  ws-ct-edit                  PIC ZZZZZZ9.
016700     05  FILLER                      PIC X(06)  VALUE SPACES.
016800
016900 PROCEDURE DIVISION.
017000 DECLARATIVES.
017100 Loan-File-Handler SECTION.
017200     USE AFTER ERROR PROCEDURE ON loan-file.
017300 loan-file-status-check.
017400     DISPLAY "LNSTATRP - LOAN-FILE I/O ERROR. STATUS: "
017500             fs-loan-file.
017600
017700 Report-File-Handler SECTION.
017800     USE AFTER ERROR PROCEDURE ON report-file.
017900 report-file-status-check.
018000     DISPLAY "LNSTATRP - REPORT-FILE I/O ERROR. STATUS: "
018100             fs-report-file.
018200 END DECLARATIVES.
018300
018400 MAIN-PARAGRAPH.
018500     PERFORM 100000-begin-open-files
018600        THRU 100000-end-open-files
018700
018800     PERFORM 200000-begin-tally-status-counts
018900        THRU 200000-end-tally-status-counts
019000       UNTIL ws-loan-eof
019100
019200     PERFORM 400000-begin-print-status-report
019300        THRU 400000-end-print-status-report
019400       VARYING ws-stat-sub
019500          FROM cte-01              BY cte-01
019600         UNTIL ws-stat-sub GREATER cte-06
019700
019800     PERFORM 450000-begin-print-top-customers
019900        THRU 450000-end-print-top-customers
020000
020100     PERFORM 500000-begin-print-control-totals
020200        THRU 500000-end-print-control-totals
020300
020400     PERFORM 900000-begin-close-files
020500        THRU 900000-end-close-files
020600
020700     STOP RUN.
020800
020900*--------------------------------------------------------------*
021000*    100000 - OPEN THE FINAL LOAN FILE.  REPORT-FILE IS OPENED  *
021100*    EXTEND TO FINISH THE SAME REPORT LNDECSN STARTED.          *
021200*--------------------------------------------------------------*
021300 100000-begin-open-files.
021400     OPEN INPUT   loan-file
021500     OPEN EXTEND  report-file.
021600 100000-end-open-files.
021700     EXIT.
021800
021900*--------------------------------------------------------------*
022000*    200000 - MAIN LOAN-FILE READ LOOP.  EVERY RECORD IS        *
022100*    CLASSIFIED BY STATUS, AND EVERY APPROVED RECORD ALSO       *
022200*    UPDATES ITS CUSTOMER'S APPROVED-LOAN TALLY.                *
022300*--------------------------------------------------------------*
022400 200000-begin-tally-status-counts.
022500     READ loan-file
022600         AT END
022700             SET ws-loan-eof           TO TRUE
022800         NOT AT END
022900             ADD cte-01                TO ws-loans-read
023000             PERFORM 210000-begin-classify-status
023100                THRU 210000-end-classify-status
023200             IF lr-approved
023300                 PERFORM 300000-begin-tally-customer-approvals
023400                    THRU 300000-end-tally-customer-approvals
023500             END-IF
023600     END-READ.
023700 200000-end-tally-status-counts.
023800     EXIT.
023900
024000*--------------------------------------------------------------*
024100*    210000 - MATCH THE LOAN'S STATUS AGAINST THE SIX KNOWN     *
024200*    VALUES AND ADD ONE TO THE MATCHING COUNTER.                *
024300*--------------------------------------------------------------*
024400 210000-begin-classify-status.
024500     MOVE "N"                          TO ws-status-found-sw
024600     MOVE cte-zero                     TO ws-stat-sub
024700
024800     PERFORM 215000-begin-match-status-text
024900        THRU 215000-end-match-status-text
025000       VARYING ws-stat-sub
025100          FROM cte-01                  BY cte-01
025200         UNTIL ws-stat-sub GREATER cte-06
025300            OR ws-status-found
025400
025500     IF ws-status-found
025600         ADD cte-01                    TO ws-status-count
025700                                           (ws-stat-sub)
025800     END-IF.
025900 210000-end-classify-status.
026000     EXIT.
026100
026200*--------------------------------------------------------------*
026300*    215000 - COMPARE ONE STATUS-TEXT TABLE ENTRY TO THE LOAN'S *
026400*    STATUS FIELD.                                              *
026500*--------------------------------------------------------------*
026600 215000-begin-match-status-text.
026700     IF ws-status-text (ws-stat-sub) EQUAL lr-status
026800         SET ws-status-found           TO TRUE.
026900 215000-end-match-status-text.
027000     EXIT.
027100
027200*--------------------------------------------------------------*
027300*    300000 - FIND OR ADD THE LOAN'S CUSTOMER IN WS-CUST-TABLE  *
027400*    AND ADD ONE TO THAT CUSTOMER'S APPROVED-LOAN COUNT.        *
027500*--------------------------------------------------------------*
027600 300000-begin-tally-customer-approvals.
027700     SET ws-cust-not-found             TO TRUE
027800
027900     PERFORM 310000-begin-search-customer
028000        THRU 310000-end-search-customer
028100       VARYING idx-cust-table
028200          FROM cte-01                  BY cte-01
028300         UNTIL idx-cust-table GREATER ws-cust-count
028400            OR ws-cust-found
028500
028600     IF ws-cust-not-found
028700         ADD cte-01                    TO ws-cust-count
028800         SET idx-cust-table            TO ws-cust-count
028900         MOVE lr-customer-name
029000           TO ws-cust-name (idx-cust-table)
029100         MOVE cte-zero
029200           TO ws-cust-approved-count (idx-cust-table)
029300     END-IF
029400
029500     ADD cte-01
029600       TO ws-cust-approved-count (idx-cust-table).
029700 300000-end-tally-customer-approvals.
029800     EXIT.
029900
030000*--------------------------------------------------------------*
030100*    310000 - COMPARE ONE CUSTOMER-TABLE ROW'S NAME TO THE      *
030200*    LOAN'S CUSTOMER NAME.                                      *
030300*--------------------------------------------------------------*
030400 310000-begin-search-customer.
030500     IF ws-cust-name (idx-cust-table) EQUAL lr-customer-name
030600         SET ws-cust-found             TO TRUE.
030700 310000-end-search-customer.
030800     EXIT.
030900
031000*--------------------------------------------------------------*
031100*    400000 - PRINT THE SIX-LINE STATUS SUMMARY.                *
031200*--------------------------------------------------------------*
031300 400000-begin-print-status-report.
031400     MOVE SPACES                       TO rpt-print-line
031500     MOVE ws-status-text (ws-stat-sub) TO rs-status-text
031600     MOVE ws-status-count (ws-stat-sub) TO rs-status-count
031700     WRITE rpt-print-line.
031800 400000-end-print-status-report.
031900     EXIT.
032000
032100*--------------------------------------------------------------*
032200*    450000 - PRINT THE TOP-CUSTOMERS HEADING, THEN RANK AND    *
032300*    PRINT UP TO THREE CUSTOMER LINES.                          *
032400*--------------------------------------------------------------*
032500 450000-begin-print-top-customers.
032600     MOVE SPACES                       TO rpt-print-line
032700     STRING "TOP CUSTOMERS BY APPROVED LOANS"
032800         DELIMITED BY SIZE
032900         INTO rpt-print-line
033000     END-STRING
033100     WRITE rpt-print-line
033200
033300     PERFORM 350000-begin-rank-top-customers
033400        THRU 350000-end-rank-top-customers
033500       VARYING ws-rank-num
033600          FROM cte-01                  BY cte-01
033700         UNTIL ws-rank-num GREATER cte-03.
033800 450000-end-print-top-customers.
033900     EXIT.
034000
034100*--------------------------------------------------------------*
034200*    350000 - FIND AND PRINT THE NEXT-HIGHEST UNPICKED          *
034300*    CUSTOMER.  IF FEWER THAN THREE CUSTOMERS EXIST, THE        *
034400*    REMAINING RANKS ARE SIMPLY SKIPPED.                        *
034500*--------------------------------------------------------------*
034600 350000-begin-rank-top-customers.
034700     MOVE cte-zero                     TO ws-best-idx
034800     MOVE cte-zero                     TO ws-best-count
034900
035000     PERFORM 370000-begin-scan-for-best-customer
035100        THRU 370000-end-scan-for-best-customer
035200       VARYING idx-cust-table
035300          FROM cte-01                  BY cte-01
035400         UNTIL idx-cust-table GREATER ws-cust-count
035500
035600     IF ws-best-idx NOT EQUAL cte-zero
035700         SET ws-cust-picked (ws-best-idx) TO TRUE
035800         PERFORM 380000-begin-write-top-customer-line
035900            THRU 380000-end-write-top-customer-line
036000         DISPLAY "LNSTATRP - TOP CUSTOMER ROW: "
036100                 ws-best-idx-ed
036200     END-IF.
036300 350000-end-rank-top-customers.
036400     EXIT.
036500
036600*--------------------------------------------------------------*
036700*    370000 - TEST ONE CUSTOMER-TABLE ROW AGAINST THE BEST      *
036800*    CANDIDATE FOUND SO FAR THIS RANK.                          *
036900*--------------------------------------------------------------*
037000 370000-begin-scan-for-best-customer.
037100     IF NOT ws-cust-picked (idx-cust-table)
037200        AND ws-cust-approved-count (idx-cust-table)
037300               GREATER ws-best-count
037400         MOVE idx-cust-table            TO ws-best-idx
037500         MOVE ws-cust-approved-count (idx-cust-table)
037600                                         TO ws-best-count
037700     END-IF.
037800 370000-end-scan-for-best-customer.
037900     EXIT.
038000
038100*--------------------------------------------------------------*
038200*    380000 - WRITE ONE TOP-CUSTOMERS LINE.                     *
038300*--------------------------------------------------------------*
038400 380000-begin-write-top-customer-line.
038500     MOVE SPACES                       TO rpt-print-line
038600     MOVE ws-cust-name (ws-best-idx)   TO rt-customer-name
038700     MOVE ws-best-count                TO rt-approved-count
038800     WRITE rpt-print-line.
038900 380000-end-write-top-customer-line.
039000     EXIT.
039100
039200*--------------------------------------------------------------*
039300*    500000 - CLOSING CONTROL TOTALS SECTION.  SEE THE PROGRAM  *
039400*    BANNER FOR WHY DECISIONS-REJECTED-AS-INVALID IS NOT SHOWN  *
039500*    HERE.                                                      *
039600*--------------------------------------------------------------*
039700 500000-begin-print-control-totals.
039800     ADD ws-status-count (2) ws-status-count (5)
039900       GIVING ws-ct-approved
040000     ADD ws-status-count (3) ws-status-count (6)
040100       GIVING ws-ct-rejected
040200     ADD ws-status-count (4) ws-status-count (5)
040300         ws-status-count (6)
040400       GIVING ws-ct-sent-to-review
040500     ADD ws-status-count (5) ws-status-count (6)
040600       GIVING ws-ct-decisions-applied
040700
040800     MOVE SPACES                       TO rpt-print-line
040900     STRING "CONTROL TOTALS" DELIMITED BY SIZE
041000         INTO rpt-print-line
041100     END-STRING
041200     WRITE rpt-print-line
041300
041400     MOVE ws-loans-read                TO ws-ct-edit
041500     MOVE SPACES                       TO rpt-print-line
041600     STRING "RECORDS READ        : " ws-ct-edit
041700         DELIMITED BY SIZE INTO rpt-print-line
041800     END-STRING
041900     WRITE rpt-print-line
042000
042100     MOVE ws-ct-approved                TO ws-ct-edit
042200     MOVE SPACES                        TO rpt-print-line
042300     STRING "APPROVED            : " ws-ct-edit
042400         DELIMITED BY SIZE INTO rpt-print-line
042500     END-STRING
042600     WRITE rpt-print-line
042700
042800     MOVE ws-ct-rejected                TO ws-ct-edit
042900     MOVE SPACES                        TO rpt-print-line
043000     STRING "REJECTED            : " ws-ct-edit
043100         DELIMITED BY SIZE INTO rpt-print-line
043200     END-STRING
043300     WRITE rpt-print-line
043400
043500     MOVE ws-ct-sent-to-review          TO ws-ct-edit
043600     MOVE SPACES                        TO rpt-print-line
043700     STRING "SENT TO REVIEW      : " ws-ct-edit
043800         DELIMITED BY SIZE INTO rpt-print-line
043900     END-STRING
044000     WRITE rpt-print-line
044100
044200     MOVE ws-ct-decisions-applied       TO ws-ct-edit
044300     MOVE SPACES                        TO rpt-print-line
044400     STRING "DECISIONS APPLIED   : " ws-ct-edit
044500         DELIMITED BY SIZE INTO rpt-print-line
044600     END-STRING
044700     WRITE rpt-print-line.
044800 500000-end-print-control-totals.
044900     EXIT.
045000
045100*--------------------------------------------------------------*
045200*    900000 - CLOSE FILES, DISPLAY THE RUN TOTALS.  THIS IS     *
045300*    THE LAST PASS OF THE CYCLE - REPORT-FILE IS CLOSED FOR     *
045400*    GOOD HERE.                                                 *
045500*--------------------------------------------------------------*
045600 900000-begin-close-files.
045700     DISPLAY "LNSTATRP - LOANS READ           : "
045800             ws-loans-read-display
045900     DISPLAY "LNSTATRP - CUSTOMERS SEEN       : " ws-cust-count
046000
046100     CLOSE loan-file
046200     CLOSE report-file.
046300 900000-end-close-files.
046400     EXIT.
046500
046600 END PROGRAM LnStatRp.
