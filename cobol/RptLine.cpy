000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK    RPTLINE                                         *
000400*   SYSTEM      LNORIG - LOAN ORIGINATION BATCH SYSTEM          *
000500*   DESCRIPTION 80-COLUMN PRINT LINE SHARED BY THE THREE        *
000600*               REPORT-WRITING PASSES (LNDECSN, LNAGNDEC,       *
000700*               LNSTATRP).  REPORT-FILE IS OPENED OUTPUT BY      *
000800*               LNDECSN AND EXTENDED BY THE TWO PASSES THAT      *
000900*               FOLLOW IT, SO ONE PRINT LINE FORMAT SERVES THE   *
001000*               WHOLE RUN.                                      *
001100*   RECORD LEN  80 BYTES, FIXED, LINE SEQUENTIAL, PRINT FILE.    *
001200*                                                               *
001300*   CHANGE LOG                                                  *
001400*   ----------------------------------------------------------- *
001500*   28JAN91 RTW  ORIGINAL NOTIFICATION LINE, FREE-FORM TEXT.     *
001600*   06JUN94 CDH  ADDED THE STATUS-SUMMARY LINE VIEW FOR THE      *
001700*                NEW END-OF-CYCLE STATUS REPORT (REQ LN-94-019). *
001800*   12MAR98 CDH  ADDED THE TOP-CUSTOMERS LINE VIEW.              *
001900*   03SEP99 PLM  Y2K - REVIEWED, NO DATE FIELDS ON THIS RECORD.  *
002000*   09AUG26 RTW  DROPPED RPT-SHARED-EDIT-FIELDS - NO PASS EVER   *
002100*                COPIED IT IN, EACH PASS CARRIES ITS OWN AMOUNT- *
002200*                EDIT FIELD IN WORKING-STORAGE (REQ LN-26-016).  *
002300*****************************************************************
002400 01  rpt-print-line                      PIC X(80).
002500
002600*****************************************************************
002700*   ALTERNATE VIEW - STATUS SUMMARY LINE                        *
002800*   "LOANS WITH STATUS <status>          : <count ZZZ9>"        *
002900*****************************************************************
003000 01  rpt-status-line  REDEFINES  rpt-print-line.
003100     05  FILLER                          PIC X(19)
003200                                    VALUE "LOANS WITH STATUS ".
003300     05  rs-status-text                  PIC X(20).
003400     05  FILLER                          PIC X(04) VALUE " :  ".
003500     05  rs-status-count                 PIC ZZZ9.
003600     05  FILLER                          PIC X(33).
003700
003800*****************************************************************
003900*   ALTERNATE VIEW - TOP CUSTOMERS LINE                         *
004000*   "<customer name>          APPROVED: <count ZZ9>"            *
004100*****************************************************************
004200 01  rpt-topcust-line  REDEFINES  rpt-print-line.
004300     05  rt-customer-name                PIC X(30).
004400     05  FILLER                          PIC X(02).
004500     05  FILLER                          PIC X(10)
004600                                          VALUE "APPROVED: ".
004700     05  rt-approved-count                PIC ZZ9.
004800     05  FILLER                          PIC X(35).
