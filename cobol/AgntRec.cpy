000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK    AGNTREC                                         *
000400*   SYSTEM      LNORIG - LOAN ORIGINATION BATCH SYSTEM          *
000500*   DESCRIPTION LAYOUT OF THE REVIEW-AGENT MASTER RECORD.       *
000600*               SMALL FILE, LOADED ONCE INTO WS-AGENT-TABLE     *
000700*               AND SEARCHED BY AGENT ID - NOT AN INDEXED FILE. *
000800*   RECORD LEN  155 BYTES, FIXED, LINE SEQUENTIAL.              *
000900*                                                               *
001000*   CHANGE LOG                                                  *
001100*   ----------------------------------------------------------- *
001200*   11APR89 RTW  ORIGINAL LAYOUT - AGENT ROSTER FOR THE REVIEW   *
001300*                DESK (REQ LN-89-006).                          *
001400*   17OCT92 CDH  ADDED AR-MANAGER-ID FOR THE ESCALATION          *
001500*                NOTIFICATION PROJECT.                          *
001600*   05MAY97 CDH  ADDED AR-SPECIALIZATIONS, REPLACED THE OLD      *
001700*                SINGLE LOAN-TYPE FIELD (COULD ONLY HOLD ONE     *
001800*                SPECIALTY PER AGENT).                          *
001900*   14SEP99 PLM  Y2K - NO DATE FIELDS ON THIS RECORD, REVIEWED   *
002000*                AND SIGNED OFF, NO CHANGE REQUIRED.             *
002100*****************************************************************
002200 01  agent-record.
002300     05  ar-agent-id                     PIC X(09).
002400     05  ar-agent-name                   PIC X(30).
002500     05  ar-agent-email                  PIC X(30).
002600     05  ar-agent-phone                  PIC X(15).
002700     05  ar-agent-status                 PIC X(10).
002800         88  ar-st-active                     VALUE "ACTIVE    ".
002900         88  ar-st-inactive                   VALUE "INACTIVE  ".
003000         88  ar-st-suspended                  VALUE "SUSPENDED ".
003100     05  ar-manager-id                   PIC X(09).
003200     05  ar-max-loan-amount              PIC 9(09)V99.
003300         88  ar-capacity-unlimited            VALUE ZEROES.
003400     05  ar-specializations              PIC X(40).
003500     05  FILLER                          PIC X(01).
003600
003700*****************************************************************
003800*   ALTERNATE VIEW - USED WHEN SCANNING FOR A MANAGER LINK       *
003900*****************************************************************
004000 01  ar-manager-link-check  REDEFINES  ar-manager-id.
004100     05  ar-mgr-link-text                PIC X(09).
004200         88  ar-no-manager                    VALUE SPACES.
