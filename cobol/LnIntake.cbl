000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LnIntake.
000300 AUTHOR.        R T WOZNIAK.
000400 INSTALLATION.  LENDER DATA CENTER - LOAN SERVICING DIVISION.
000500 DATE-WRITTEN.  19MAY1986.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800
000900*****************************************************************
001000*                                                               *
001100*   PROGRAM LNINTAKE                                            *
001200*   PART OF THE LNORIG LOAN ORIGINATION BATCH SYSTEM.            *
001300*                                                                *
001400*   FIRST STEP OF THE LOAN CYCLE.  READS THE QUEUE OF NEWLY      *
001500*   SUBMITTED LOAN APPLICATIONS (LOAN-APPL-FILE, FED FROM THE    *
001600*   BRANCH / TELEPHONE INTAKE SYSTEM), VALIDATES EACH ONE, AND   *
001700*   APPENDS THE VALID APPLICATIONS TO THE LOAN MASTER FILE       *
001800*   (LOAN-FILE) WITH STATUS APPLIED AND A NEWLY ASSIGNED LOAN    *
001900*   ID.  INVALID APPLICATIONS ARE COUNTED AND DROPPED - THEY     *
002000*   ARE NEVER WRITTEN TO THE MASTER, SO THEY NEVER REACH THE     *
002100*   AUTOMATED DECISION RULE ENGINE (LNDECSN).                    *
002200*                                                                *
002300*   CHANGE LOG                                                  *
002400*   ----------------------------------------------------------- *
002500*   19MAY86 RTW  ORIGINAL PROGRAM - REPLACES THE MANUAL LOAN     *
002600*                CARD-KEYING STEP (REQ LN-86-001).               *
002700*   03NOV88 RTW  LOAN ID NOW GENERATED HERE INSTEAD OF BY THE    *
002800*                BRANCH TERMINAL - TERMINALS WERE COLLIDING ON   *
002900*                THE SAME NUMBER RANGE.                          *
003000*   22FEB91 CDH  ADDED THE PHONE NUMBER FORMAT CHECK, LOAN       *
003100*                OFFICERS WERE UNABLE TO REACH APPLICANTS ON     *
003200*                BAD NUMBERS (REQ LN-91-018).                    *
003300*   09SEP99 PLM  Y2K - REVIEWED, NO DATE ARITHMETIC IN THIS      *
003400*                PROGRAM, NO CHANGE REQUIRED.                    *
003500*   14NOV02 PLM  WIDENED LOAN AMOUNT UPPER VALIDATION LIMIT TO   *
003600*                999,999,999.99 TO MATCH THE REVISED LOAN        *
003700*                RECORD LAYOUT (REQ LN-02-071).                  *
003800*   09AUG26 RTW  REPLACED THE AD HOC OPEN STATUS DISPLAYS WITH   *
003900*                A DECLARATIVES FILE-STATUS HANDLER FOR EACH     *
004000*                FILE, SAME PATTERN USED ON THE INDEX FILE       *
004100*                UTILITIES (REQ LN-26-014).                      *
004200*****************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS top-of-form.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT loan-appl-file ASSIGN TO LOANAPPL
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS fs-loan-appl-file.
005400
005500     SELECT loan-file ASSIGN TO LOANFILE
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS fs-loan-file.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  loan-appl-file
006200     LABEL RECORD IS STANDARD
006300     RECORD CONTAINS 220 CHARACTERS.
006400 COPY LOANREC REPLACING ==loan-record== BY ==loan-appl-record==
006500                        ==lr-==          BY ==la-==.
006600
006700 FD  loan-file
006800     LABEL RECORD IS STANDARD
006900     RECORD CONTAINS 220 CHARACTERS.
007000 COPY LOANREC.
007100
007200 WORKING-STORAGE SECTION.
007300 77  fs-loan-appl-file                PIC X(02)  VALUE ZEROES.
007400 77  fs-loan-file                     PIC X(02)  VALUE ZEROES.
007500
007600 78  cte-01                                      VALUE 01.
007700 78  cte-02                                      VALUE 02.
007800 78  cte-15                                      VALUE 15.
007900
008000 01  ws-intake-switches.
008100     05  ws-appl-eof-sw               PIC X(01)  VALUE "N".
008200         88  ws-appl-eof                    VALUE "Y".
008300     05  ws-appl-valid-sw             PIC X(01)  VALUE "Y".
008400         88  ws-appl-valid                  VALUE "Y".
008500         88  ws-appl-invalid                VALUE "N".
008600     05  FILLER                       PIC X(10)  VALUE SPACES.
008700
008800 01  ws-intake-counters.
008900     05  ws-apps-read                 PIC 9(07)  COMP
009000                                       VALUE ZEROES.
009100     05  ws-apps-registered           PIC 9(07)  COMP
009200                                       VALUE ZEROES.
009300     05  ws-apps-rejected             PIC 9(07)  COMP
009400                                       VALUE ZEROES.
009500     05  ws-next-loan-seq             PIC 9(08)  COMP
009600                                       VALUE ZEROES.
009700     05  FILLER                       PIC X(04)  VALUE SPACES.
009800
009900*--------------------------------------------------------------*
010000*    WORKING COPY OF THE PHONE NUMBER, SCANNED CHARACTER BY     *
010100*    CHARACTER TO VALIDATE FORMAT.  SEE 212000-BEGIN-VALIDATE-  *
010200*    PHONE BELOW.                                               *
010300*--------------------------------------------------------------*
010400 01  ws-phone-work-area.
010500     05  ws-phone-text                PIC X(15)  VALUE SPACES.
010600     05  ws-phone-length              PIC 9(02)  COMP
010700                                       VALUE ZEROES.
010800     05  ws-phone-start-digit-pos     PIC 9(02)  COMP
010900                                       VALUE ZEROES.
011000     05  FILLER                       PIC X(05)  VALUE SPACES.
011100
011200 01  ws-phone-char-table  REDEFINES  ws-phone-text.
011300     05  ws-phone-char  OCCURS 15 TIMES
011400                        INDEXED BY idx-phone-char
011500                        PIC X(01).
011600
011700*--------------------------------------------------------------*
011800*    LOAN ID BUILD AREA - "LOAN-" PREFIX PLUS AN 8-DIGIT        *
011900*    ZERO-FILLED SEQUENCE NUMBER (SEQUENCE RESETS EACH RUN).    *
012000*--------------------------------------------------------------*
012100 01  ws-loan-id-build.
012200     05  ws-lid-prefix                PIC X(05)  VALUE "LOAN-".
012300     05  ws-lid-sequence              PIC 9(08)  VALUE ZEROES.
012400 01  ws-loan-id-text  REDEFINES  ws-loan-id-build.
012500     05  ws-lid-full-id               PIC X(13).
012600
012700 01  ws-lid-sequence-edit-area  REDEFINES  ws-loan-id-text.
012800     05  FILLER                       PIC X(05).
012900     05  ws-lid-sequence-edit         PIC 9(08).
013000
013100 PROCEDURE DIVISION.
013200 DECLARATIVES.
013300 Loan-Appl-File-Handler SECTION.
013400     USE AFTER ERROR PROCEDURE ON loan-appl-file.
013500 loan-appl-file-status-check.
013600     DISPLAY "LNINTAKE - LOAN-APPL-FILE I/O ERROR. STATUS: "
013700             fs-loan-appl-file.
013800
013900 Loan-File-Handler SECTION.
014000     USE AFTER ERROR PROCEDURE ON loan-file.
014100 loan-file-status-check.
014200     DISPLAY "LNINTAKE - LOAN-FILE I/O ERROR. STATUS: "
014300             fs-loan-file.
014400 END DECLARATIVES.
014500
014600 MAIN-PARAGRAPH.
014700     PERFORM 100000-begin-open-files
014800        THRU 100000-end-open-files
014900
015000     PERFORM 200000-begin-process-applications
015100        THRU 200000-end-process-applications
015200       UNTIL ws-appl-eof
015300
015400     PERFORM 300000-begin-close-files
015500        THRU 300000-end-close-files
015600
015700     STOP RUN.
015800
015900 100000-begin-open-files.
016000     OPEN INPUT loan-appl-file
016100     OPEN OUTPUT loan-file.
016200 100000-end-open-files.
016300     EXIT.
016400
016500 200000-begin-process-applications.
016600     READ loan-appl-file
016700          AT END
016800             SET ws-appl-eof          TO TRUE
016900          NOT AT END
017000             ADD cte-01               TO ws-apps-read
017100             SET ws-appl-valid        TO TRUE
017200             PERFORM 210000-begin-validate-application
017300                THRU 210000-end-validate-application
017400             IF ws-appl-valid
017500                PERFORM 220000-begin-register-application
017600                   THRU 220000-end-register-application
017700             ELSE
017800                ADD cte-01            TO ws-apps-rejected
017900                DISPLAY "LNINTAKE - REJECTED AT INTAKE: "
018000                        la-customer-name
018100             END-IF
018200     END-READ.
018300 200000-end-process-applications.
018400     EXIT.
018500
018600 210000-begin-validate-application.
018700     PERFORM 211000-begin-validate-name
018800        THRU 211000-end-validate-name
018900
019000     IF ws-appl-valid
019100        PERFORM 212000-begin-validate-phone
019200           THRU 212000-end-validate-phone
019300     END-IF
019400
019500     IF ws-appl-valid
019600        PERFORM 213000-begin-validate-amount
019700           THRU 213000-end-validate-amount
019800     END-IF
019900
020000     IF ws-appl-valid
020100        PERFORM 214000-begin-validate-type
020200           THRU 214000-end-validate-type
020300     END-IF.
020400 210000-end-validate-application.
020500     EXIT.
020600
020700 211000-begin-validate-name.
020800     IF la-customer-name OF loan-appl-record EQUAL SPACES
020900        SET ws-appl-invalid           TO TRUE.
021000 211000-end-validate-name.
021100     EXIT.
021200
021300*--------------------------------------------------------------*
021400*    PHONE MUST BE NON-BLANK, 2-15 CHARACTERS, DIGITS WITH AN   *
021500*    OPTIONAL LEADING "+", AND THE FIRST DIGIT MUST BE 1-9.     *
021600*    THE TABLE AT WS-PHONE-CHAR-TABLE IS SCANNED POSITION BY    *
021700*    POSITION - THE SAME TECHNIQUE USED ELSEWHERE IN THIS SHOP  *
021800*    FOR CHARACTER-CLASS CHECKS.                                *
021900*--------------------------------------------------------------*
022000 212000-begin-validate-phone.
022100     MOVE SPACES                      TO ws-phone-text
022200     MOVE la-customer-phone OF loan-appl-record
022300                                       TO ws-phone-text
022400     MOVE ZEROES                      TO ws-phone-length
022500
022600     IF ws-phone-text EQUAL SPACES
022700        SET ws-appl-invalid           TO TRUE
022800     ELSE
022900        INSPECT ws-phone-text TALLYING ws-phone-length
023000                FOR CHARACTERS BEFORE INITIAL SPACE
023100
023200        IF ws-phone-length LESS THAN cte-02
023300        OR ws-phone-length GREATER THAN cte-15
023400           SET ws-appl-invalid        TO TRUE
023500        ELSE
023600           MOVE cte-01                TO ws-phone-start-digit-pos
023700           IF ws-phone-char (1) EQUAL "+"
023800              ADD cte-01              TO ws-phone-start-digit-pos
023900           END-IF
024000
024100           IF ws-phone-char (ws-phone-start-digit-pos) < "1"
024200           OR ws-phone-char (ws-phone-start-digit-pos) > "9"
024300              SET ws-appl-invalid     TO TRUE
024400           END-IF
024500
024600           PERFORM 212100-begin-scan-phone-digits
024700              THRU 212100-end-scan-phone-digits
024800             VARYING idx-phone-char FROM ws-phone-start-digit-pos
024900                BY cte-01
025000               UNTIL idx-phone-char GREATER ws-phone-length
025100        END-IF
025200     END-IF.
025300 212000-end-validate-phone.
025400     EXIT.
025500
025600 212100-begin-scan-phone-digits.
025700     IF ws-phone-char (idx-phone-char) < "0"
025800     OR ws-phone-char (idx-phone-char) > "9"
025900        SET ws-appl-invalid           TO TRUE.
026000 212100-end-scan-phone-digits.
026100     EXIT.
026200
026300 213000-begin-validate-amount.
026400     IF la-loan-amount OF loan-appl-record LESS THAN 0.01
026500     OR la-loan-amount OF loan-appl-record GREATER THAN
026600        999999999.99
026700        SET ws-appl-invalid           TO TRUE.
026800 213000-end-validate-amount.
026900     EXIT.
027000
027100 214000-begin-validate-type.
027200     IF NOT (la-type-personal OF loan-appl-record
027300          OR la-type-home     OF loan-appl-record
027400          OR la-type-auto     OF loan-appl-record
027500          OR la-type-business OF loan-appl-record)
027600        SET ws-appl-invalid           TO TRUE.
027700 214000-end-validate-type.
027800     EXIT.
027900
028000 220000-begin-register-application.
028100     ADD cte-01                       TO ws-next-loan-seq
028200                                          ws-apps-registered
028300     MOVE ws-next-loan-seq            TO ws-lid-sequence
028400
028500     MOVE SPACES                      TO loan-record
028600     MOVE ws-lid-full-id              TO lr-loan-id
028700     MOVE la-customer-name  OF loan-appl-record
028800                                       TO lr-customer-name
028900     MOVE la-customer-phone OF loan-appl-record
029000                                       TO lr-customer-phone
029100     MOVE la-loan-amount    OF loan-appl-record
029200                                       TO lr-loan-amount
029300     MOVE la-loan-type      OF loan-appl-record
029400                                       TO lr-loan-type
029500     SET lr-st-applied                TO TRUE
029600     MOVE SPACES                      TO lr-assigned-agent-id
029700     MOVE SPACES                      TO lr-decision-reason
029800
029900     WRITE loan-record.
030000 220000-end-register-application.
030100     EXIT.
030200
030300 300000-begin-close-files.
030400     CLOSE loan-appl-file
030500     CLOSE loan-file
030600
030700     DISPLAY "LNINTAKE - APPLICATIONS READ      : " ws-apps-read
030800     DISPLAY "LNINTAKE - APPLICATIONS REGISTERED: "
030900             ws-apps-registered
031000     DISPLAY "LNINTAKE - APPLICATIONS REJECTED  : "
031100             ws-apps-rejected.
031200 300000-end-close-files.
031300     EXIT.
031400
031500 END PROGRAM LnIntake.
